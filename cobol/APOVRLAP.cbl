000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APOVRLAP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/94.
000700 DATE-COMPILED. 06/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* APOVRLAP -- ONE-PAIR APPOINTMENT TIME-OVERLAP TEST              *
001100* CALLED ONCE PER EXISTING APPOINTMENT OF THE SAME DOCTOR FROM    *
001200* APPTUPDT'S 260-CHECK-OVERLAP LOOP WHEN A CR TRANSACTION IS      *
001300* BEING EDITED.  RETURNS OVERLAP-FLAG-OUT = "Y" WHEN THE TWO      *
001400* DATETIME RANGES OVERLAP UNDER THE STRICT-BOUNDARY RULE --       *
001500* RANGES THAT ONLY TOUCH AT A BOUNDARY DO NOT OVERLAP             *
001600******************************************************************
001700* 1994-06-02  JRS  ORIGINAL CUT, SPLIT OUT OF THE CR-TRANSACTION  *
001800*                  EDIT SO THE COMPARE IS UNIT-TESTABLE ON ITS    *
001900*                  OWN                                           *
002000* 1999-11-09  JRS  Y2K -- ALL FOUR DATETIMES ARE FULL CCYYMMDDHHMM*
002100*                  ALREADY, NOTHING TO CHANGE, CLEARED BY TASK    *
002200*                  FORCE                                        * 991109JS
002300* 2004-08-30  RVM  ADDED THE TRACE SWITCH BELOW FOR REQUEST #5701,*
002400*                  THE NIGHTLY RUN WAS OVERLAPPING SLOTS THAT     *
002500*                  SHOULD HAVE JUST TOUCHED AT THE BOUNDARY       *
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900******* NO FILES OF OUR OWN -- THE TWO TIME RANGES AND THE ANSWER
002950******* ALL MOVE ACROSS THE CALL INTERFACE IN THE LINKAGE SECTION
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400****** UPSI-0 IS THE SAME OPERATOR TRACE SWITCH CONVENTION USED
003450****** ACROSS THE SHOP'S BATCH SUITE -- FLIP IT ON IN THE JCL
003470****** PARM CARD TO GET A DISPLAY OF EVERY COMPARE THIS SUBPROGRAM
003480****** MAKES, WITHOUT TOUCHING A LINE OF SOURCE
003500     UPSI-0 ON  STATUS IS APOVRLAP-TRACE-ON
003600            OFF STATUS IS APOVRLAP-TRACE-OFF.
003700
003800 INPUT-OUTPUT SECTION.
003900****** NOTHING TO SELECT -- SEE NOTE ABOVE
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300****** NO FD ENTRIES -- APOVRLAP NEVER OPENS A FILE OF ITS OWN
004400
004500 WORKING-STORAGE SECTION.
004600* HOLD-RET-CODE IS CARRIED AS A STANDALONE 77-LEVEL, SHOP HABIT
004700* FOR A ONE-FIELD SCRATCH ITEM THAT NEVER NEEDS A GROUP AROUND IT.
004800* IT IS RESERVED FOR A FUTURE BAD-DATA RETURN PATH -- TODAY THE
004900* SUBPROGRAM ALWAYS HANDS RETURN-CD BACK ZERO BELOW
005000 77  HOLD-RET-CODE               PIC S9(4) COMP VALUE ZERO.
005100
005200 LINKAGE SECTION.
005300****** THE CALLING PROGRAM'S 260-CHECK-OVERLAP PARAGRAPH BUILDS
005400****** THIS GROUP FRESH FOR EACH EXISTING-APPOINTMENT ROW IN THE
005500****** DOCTOR'S SCHEDULE AND CALLS US ONCE PER ROW
005600 01  OVERLAP-CHECK-REC.
005700****** THE NEW (INCOMING CR TRANSACTION) SLOT BEING EDITED
005800     05  NEW-START-DATETIME      PIC 9(12).
005900****** ALTERNATE VIEW USED ONLY FOR THE TRACE DISPLAY BELOW --
005950****** SPLITS THE 12-DIGIT CCYYMMDDHHMM PACKING INTO DATE AND TIME
006000     05  NEW-START-DATETIME-X REDEFINES NEW-START-DATETIME.
006100         10  NEW-START-DATE      PIC 9(08).
006200         10  NEW-START-TIME      PIC 9(04).
006300     05  NEW-END-DATETIME        PIC 9(12).
006400     05  NEW-END-DATETIME-X REDEFINES NEW-END-DATETIME.
006500         10  NEW-END-DATE        PIC 9(08).
006600         10  NEW-END-TIME        PIC 9(04).
006700****** THE EXISTING APPOINTMENT ROW THE NEW SLOT IS BEING TESTED
006750****** AGAINST -- SAME DOCTOR, SAME SCHEDULE DATE, ALREADY ON FILE
006800     05  EXIST-START-DATETIME    PIC 9(12).
006900     05  EXIST-START-DATETIME-X REDEFINES EXIST-START-DATETIME.
007000         10  EXIST-START-DATE    PIC 9(08).
007100         10  EXIST-START-TIME    PIC 9(04).
007200     05  EXIST-END-DATETIME      PIC 9(12).
007300     05  EXIST-END-DATETIME-X REDEFINES EXIST-END-DATETIME.
007400         10  EXIST-END-DATE      PIC 9(08).
007500         10  EXIST-END-TIME      PIC 9(04).
007600****** THE ANSWER -- SET BY US, READ BY THE CALLER ON RETURN
007700     05  OVERLAP-FLAG-OUT        PIC X(01).
007800         88  SLOTS-OVERLAP       VALUE "Y".
007900         88  SLOTS-DO-NOT-OVERLAP VALUE "N".
008000     05  FILLER                  PIC X(01).
008100
008200****** SEPARATE RETURN-CODE PARAMETER, SHOP HABIT OF NOT OVERLOADING
008300****** A DATA FLAG WITH A SUBPROGRAM STATUS CODE
008400 01  RETURN-CD                   PIC S9(4) COMP.
008500
008600 PROCEDURE DIVISION USING OVERLAP-CHECK-REC, RETURN-CD.
008700 000-MAIN-RTN.
008800****** ASSUME NO OVERLAP UNTIL THE COMPARE BELOW PROVES OTHERWISE
008900     MOVE "N" TO OVERLAP-FLAG-OUT.
009000
009100*  STRICT-BOUNDARY OVERLAP TEST -- TOUCHING AT THE BOUNDARY IS
009200*  NOT AN OVERLAP, REQUEST #5701.  TWO RANGES OVERLAP ONLY WHEN
009300*  EACH RANGE'S START IS STRICTLY BEFORE THE OTHER RANGE'S END --
009400*  AN APPOINTMENT ENDING AT 1000 AND THE NEXT ONE STARTING AT
009500*  1000 ARE BACK-TO-BACK, NOT OVERLAPPING
009600     IF NEW-START-DATETIME < EXIST-END-DATETIME
009700        AND EXIST-START-DATETIME < NEW-END-DATETIME
009800           MOVE "Y" TO OVERLAP-FLAG-OUT.
009900
010000****** TRACE DISPLAY ONLY FIRES WHEN THE OPERATOR SET UPSI-0 ON
010100****** IN THE JCL PARM CARD -- LEAVE OFF FOR NORMAL PRODUCTION RUNS
010200     IF APOVRLAP-TRACE-ON
010300         DISPLAY "APOVRLAP NEW=" NEW-START-DATETIME "-"
010400                  NEW-END-DATETIME " EXIST=" EXIST-START-DATETIME
010500                  "-" EXIST-END-DATETIME " FLAG=" OVERLAP-FLAG-OUT.
010600
010700****** NO BAD-DATA PATH TODAY -- RETURN-CD ALWAYS COMES BACK ZERO.
010800****** HOLD-RET-CODE ABOVE STAYS RESERVED FOR THE DAY THIS CHANGES
010900     MOVE ZERO TO RETURN-CD.
011000     GOBACK.
