000100******************************************************************
000200* APPTDOC  --  DOCTOR REFERENCE RECORD                           *
000300* SHOP COPYLIB MEMBER FOR THE OUTPATIENT SCHEDULING SYSTEM       *
000400* USED BY APPTUPDT TO BUILD THE DOCTOR-ID LOOKUP TABLE           *
000500* REFERENCE FILE SORTED ASCENDING BY DOCTOR-ID BY THE PHYSICIAN  *
000600* ROSTER EXTRACT -- DO NOT RE-SORT HERE                          *
000700******************************************************************
000800* 1994-06-02  JRS  ORIGINAL CUT OF APPTDOC                       *
000900* 1997-03-14  TLW  ADDED DOC-DEPT-NAME FOR THE NEW DEPARTMENTAL  *
001000*                  ROUTING REPORT, REQUEST #4417                *
001100* 1999-11-09  JRS  Y2K -- NO DATE FIELDS ON THIS RECORD, REVIEWED*
001200*                  AND CLEARED BY THE Y2K TASK FORCE             *
001300******************************************************************
001400 01  APPT-DOCTOR-REC.
001500     05  DOC-DOCTOR-ID           PIC 9(09).
001600     05  DOC-NAME.
001700         10  DOC-FIRST-NAME      PIC X(20).
001800         10  DOC-LAST-NAME       PIC X(20).
001900****** ALTERNATE VIEW OF THE NAME GROUP, SAME REASON AS APPTPAT
002000     05  DOC-NAME-WHOLE REDEFINES DOC-NAME
002100                                 PIC X(40).
002200     05  DOC-EMAIL-ADDR          PIC X(40).
002300     05  DOC-DEPT-NAME           PIC X(30).
002400     05  FILLER                  PIC X(01).
002500****** RECORD IS 120 BYTES HERE; THE 119-BYTE LENGTH QUOTED BY
002600****** THE PHYSICIAN ROSTER EXTRACT SPEC DOES NOT COUNT THE
002700****** RESERVED TRAILING BYTE ABOVE
