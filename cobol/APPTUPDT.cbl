000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  APPTUPDT.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 06/02/94.
000160 DATE-COMPILED. 06/02/94.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190* APPTUPDT -- NIGHTLY APPOINTMENT-SCHEDULING TRANSACTION UPDATE  *
000200* AND AUDIT REGISTER FOR THE OUTPATIENT CLINIC SCHEDULING SYSTEM *
000210*                                                                *
000220* READS THE PATIENT, DOCTOR AND DOCTOR-WORK-SCHEDULE REFERENCE  *
000230* EXTRACTS AND THE CARRIED-FORWARD APPOINTMENT MASTER INTO      *
000240* MEMORY, THEN APPLIES THE NIGHT'S CREATE/BOOK/UPDATE/CANCEL/    *
000250* DELETE AND LOOK-UP REQUESTS AGAINST THE APPOINTMENT MASTER.   *
000260* PRODUCES THE REWRITTEN APPOINTMENT MASTER AND THE TRANSACTION *
000270* AUDIT REGISTER, WITH A "NOTIFY" LINE WHEREVER THE PATIENT      *
000280* WOULD HAVE RECEIVED AN E-MAIL UNDER THE ON-LINE SYSTEM         *
000290******************************************************************
000300* 1994-06-02  JRS  ORIGINAL CUT OF APPTUPDT FOR THE SCHEDULING   *
000310*                  CONVERSION PROJECT                            *
000320* 1995-02-20  JRS  ADDED THE SCHEDULE-RELEASE STEP ON CANCEL SO  *
000330*                  THE WORKING WINDOW GOES BACK TO AVAILABLE     *
000340* 1996-09-30  TLW  WIDENED NOTES TO 60 BYTES, CARRY THROUGH TO   *
000350*                  THE AUDIT LINE, REQUEST #2891                *
000360* 1997-03-14  TLW  DOCTOR DEPARTMENT NAME NOW LOADED BUT NOT     *
000370*                  YET PRINTED -- HOLD FOR THE DEPT ROUTING      *
000380*                  REPORT, REQUEST #4417                        *
000390* 1998-07-08  TLW  SCHEDULE STATUS WIDENED TO X(12), REQ #3360   *
000400* 1999-11-09  JRS  Y2K -- ADDED CENTURY WINDOWING FOR THE PAGE   *
000410*                  HEADING RUN-DATE, CLEARED BY TASK FORCE       *991109JS
000420* 2001-04-11  RVM  ADDED THE FIVE INQUIRY TRAN-CODES (GA/GI/GP/  *
000430*                  GD/AV) SO THE CLINIC DESKS' LOOK-UP REQUESTS  *
000440*                  RIDE THE SAME NIGHTLY REGISTER, REQUEST #5062*
000450* 2004-08-30  RVM  OVERLAP TEST MOVED TO THE NEW APOVRLAP CALLED *
000460*                  ROUTINE, REQUEST #5701                       *
000470* 2006-02-17  TLW  OPEN OF THE REFERENCE/MASTER AND REGISTER     *
000480*                  FILES NOW CHECKED AGAINST FILE STATUS AND     *
000490*                  ROUTED TO 1000-ABEND-RTN ON FAILURE, SAME AS  *
000500*                  THE DAILY-CHARGES RUN DOES, REQUEST #6114     *
000510* 2009-05-21  RVM  DROPPED THE SEARCH ALL/ASCENDING KEY LOOK-UPS *
000520*                  IN FAVOR OF PLAIN SEARCH -- THE SHOP'S OTHER  *
000530*                  TABLE PROGRAMS (PATSRCH, TRMTSRCH) NEVER RAN  *
000540*                  THE BINARY FORM AND THE NIGHT OPERATOR NEEDS  *
000550*                  ONE FEWER IDIOM TO REMEMBER, REQUEST #6288    *
000560******************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-390.
000610 OBJECT-COMPUTER. IBM-390.
000620 SPECIAL-NAMES.
000630****** C01 IS THE PRINTER CHANNEL-1 PUNCH -- TOP-OF-FORM SKIP
000640****** AHEAD OF THE PAGE HEADER, SAME CONVENTION AS DAILY-CHARGES
000650     C01 IS NEXT-PAGE.
000660
000670 INPUT-OUTPUT SECTION.
000680****** SEVEN FILES: FOUR SEQUENTIAL REFERENCE/MASTER EXTRACTS IN,
000690****** ONE TRANSACTION FILE IN, THE REWRITTEN MASTER AND THE
000700****** PRINTED REGISTER OUT.  ALL SEVEN CARRY A FILE-STATUS FIELD
000710****** SO 000-HOUSEKEEPING CAN TRAP A BAD OPEN BEFORE THE FIRST READ
000720 FILE-CONTROL.
000730****** PATIENT REFERENCE EXTRACT -- SORTED ASCENDING BY PATIENT-ID
000740     SELECT PATIENT-FILE
000750     ASSIGN TO UT-S-APTPAT
000760       ACCESS MODE IS SEQUENTIAL
000770       FILE STATUS IS PATFILE-STATUS.
000780
000790****** DOCTOR REFERENCE EXTRACT -- SORTED ASCENDING BY DOCTOR-ID
000800     SELECT DOCTOR-FILE
000810     ASSIGN TO UT-S-APTDOC
000820       ACCESS MODE IS SEQUENTIAL
000830       FILE STATUS IS DOCFILE-STATUS.
000840
000850****** DOCTOR WORK-SCHEDULE EXTRACT -- ONE ROW PER BOOKABLE SLOT,
000860****** SORTED ASCENDING BY SCHEDULE-ID
000870     SELECT SCHEDULE-FILE
000880     ASSIGN TO UT-S-APTSCH
000890       ACCESS MODE IS SEQUENTIAL
000900       FILE STATUS IS SCHFILE-STATUS.
000910
000920****** CARRIED-FORWARD APPOINTMENT MASTER FROM LAST NIGHT'S RUN
000930     SELECT APPT-IN-FILE
000940     ASSIGN TO UT-S-APTMSTI
000950       ACCESS MODE IS SEQUENTIAL
000960       FILE STATUS IS APTINFILE-STATUS.
000970
000980****** THE NIGHT'S CREATE/BOOK/UPDATE/CANCEL/DELETE/INQUIRY REQUESTS
000990     SELECT TRANSACTION-FILE
001000     ASSIGN TO UT-S-APTTRN
001010       ACCESS MODE IS SEQUENTIAL
001020       FILE STATUS IS TRNFILE-STATUS.
001030
001040****** REWRITTEN APPOINTMENT MASTER, PICKED UP BY TOMORROW'S RUN
001050     SELECT APPT-OUT-FILE
001060     ASSIGN TO UT-S-APTMSTO
001070       ACCESS MODE IS SEQUENTIAL
001080       FILE STATUS IS APTOUTFILE-STATUS.
001090
001100****** PRINTED TRANSACTION AUDIT REGISTER, ONE LINE PER TRANSACTION
001110     SELECT REPORT-FILE
001120     ASSIGN TO UT-S-APTRPT
001130       ORGANIZATION IS LINE SEQUENTIAL
001140       FILE STATUS IS RPTFILE-STATUS.
001150
001160 DATA DIVISION.
001170 FILE SECTION.
001180****** PATIENT EXTRACT -- SEE APPTPAT COPYBOOK FOR THE REAL LAYOUT.
001190****** READ STRAIGHT INTO THE COPYBOOK'S GROUP, NEVER REFERENCED
001200****** THROUGH THIS BUFFER DIRECTLY
001210 FD  PATIENT-FILE
001220     RECORDING MODE IS F
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 90 CHARACTERS
001250     BLOCK CONTAINS 0 RECORDS
001260     DATA RECORD IS PAT-REC.
001270 01  PAT-REC                     PIC X(90).
001280
001290****** DOCTOR EXTRACT -- SEE APPTDOC COPYBOOK
001300 FD  DOCTOR-FILE
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 120 CHARACTERS
001340     BLOCK CONTAINS 0 RECORDS
001350     DATA RECORD IS DOC-REC.
001360 01  DOC-REC                     PIC X(120).
001370
001380****** DOCTOR WORK-SCHEDULE EXTRACT -- SEE APPTSCH COPYBOOK
001390 FD  SCHEDULE-FILE
001400     RECORDING MODE IS F
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 47 CHARACTERS
001430     BLOCK CONTAINS 0 RECORDS
001440     DATA RECORD IS SCH-REC.
001450 01  SCH-REC                     PIC X(47).
001460
001470****** CARRIED-FORWARD APPOINTMENT MASTER, ONE RECORD PER SLOT
001480 FD  APPT-IN-FILE
001490     RECORDING MODE IS F
001500     LABEL RECORDS ARE STANDARD
001510     RECORD CONTAINS 142 CHARACTERS
001520     BLOCK CONTAINS 0 RECORDS
001530     DATA RECORD IS APPT-IN-REC.
001540 01  APPT-IN-REC                 PIC X(142).
001550
001560****** THE NIGHT'S ADD/BOOK/CHANGE/CANCEL/REMOVE/INQUIRY REQUESTS,
001570****** READ IN ARRIVAL ORDER
001580 FD  TRANSACTION-FILE
001590     RECORDING MODE IS F
001600     LABEL RECORDS ARE STANDARD
001610     RECORD CONTAINS 144 CHARACTERS
001620     BLOCK CONTAINS 0 RECORDS
001630     DATA RECORD IS TRN-REC.
001640 01  TRN-REC                     PIC X(144).
001650
001660****** REWRITTEN APPOINTMENT MASTER FOR TOMORROW'S RUN
001670 FD  APPT-OUT-FILE
001680     RECORDING MODE IS F
001690     LABEL RECORDS ARE STANDARD
001700     RECORD CONTAINS 142 CHARACTERS
001710     BLOCK CONTAINS 0 RECORDS
001720     DATA RECORD IS APPT-OUT-REC.
001730 01  APPT-OUT-REC                PIC X(142).
001740
001750****** PRINTED REGISTER -- 132 PRINT POSITIONS, NO CARRIAGE-CONTROL
001760****** BYTE BECAUSE WE DRIVE THE FORM THROUGH C01/NEXT-PAGE ABOVE
001770 FD  REPORT-FILE
001780     RECORDING MODE IS F
001790     LABEL RECORDS ARE OMITTED
001800     RECORD CONTAINS 132 CHARACTERS
001810     DATA RECORD IS RPT-REC.
001820 01  RPT-REC                     PIC X(132).
001830
001840 WORKING-STORAGE SECTION.
001850******************************************************************
001860* STANDALONE SCRATCH SCALARS -- CARRIED AS 77-LEVELS PER SHOP     *
001870* CONVENTION (SEE DALYUPDT COPY WS-DATE/INS-COVERAGE-PERC) SO     *
001880* THE DUMP SHOWS THEM APART FROM THE GROUPED RECORD AREAS BELOW   *
001890******************************************************************
001900 77  WS-CENTURY                  PIC 9(02) VALUE 19.
001910 77  CALC-CALL-RET-CODE          PIC S9(04) COMP VALUE ZERO.
001920
001930 01  FILE-STATUS-CODES.
001940****** ONE TWO-BYTE STATUS PAIR PER SELECT ABOVE, CHECKED RIGHT
001950****** AFTER EACH OPEN IN 000-HOUSEKEEPING
001960     05  PATFILE-STATUS          PIC X(2).
001970         88  PATFILE-OK          VALUE "00".
001980         88  NO-MORE-PAT-RECS    VALUE "10".
001990     05  DOCFILE-STATUS          PIC X(2).
002000         88  DOCFILE-OK          VALUE "00".
002010         88  NO-MORE-DOC-RECS    VALUE "10".
002020     05  SCHFILE-STATUS          PIC X(2).
002030         88  SCHFILE-OK          VALUE "00".
002040         88  NO-MORE-SCH-RECS    VALUE "10".
002050     05  APTINFILE-STATUS        PIC X(2).
002060         88  APTINFILE-OK        VALUE "00".
002070         88  NO-MORE-APT-RECS    VALUE "10".
002080     05  TRNFILE-STATUS          PIC X(2).
002090         88  TRNFILE-OK          VALUE "00".
002100         88  NO-MORE-TRN-RECS    VALUE "10".
002110     05  APTOUTFILE-STATUS       PIC X(2).
002120         88  APTOUTFILE-OK       VALUE "00".
002130     05  RPTFILE-STATUS          PIC X(2).
002140         88  RPTFILE-OK          VALUE "00".
002150     05  FILLER                  PIC X(02).
002160
002170** QSAM FILES -- SCRATCH RECORDS FOR READ...INTO / WRITE...FROM
002180 COPY APPTPAT.
002190 COPY APPTDOC.
002200 COPY APPTSCH.
002210 COPY APPTMSTR.
002220 COPY APPTTRN.
002230
002240****** SET ONCE AT THE TOP OF EACH PARAGRAPH, READ BY 1000-ABEND-RTN
002250****** SO THE ABEND LINE SHOWS WHICH PARAGRAPH WAS RUNNING
002260 01  PARA-NAME                   PIC X(30) VALUE SPACES.
002270
002280 01  SWITCHES.
002290****** ONE AT-END FLAG PER INPUT FILE, FLIPPED BY THE READ'S AT END
002300****** CLAUSE AND TESTED BY THE LOAD/MAINLINE PERFORM...UNTIL'S
002310     05  MORE-PAT-SW             PIC X(01) VALUE "Y".
002320         88  MORE-PAT-RECS       VALUE "Y".
002330         88  NO-MORE-PAT         VALUE "N".
002340     05  MORE-DOC-SW             PIC X(01) VALUE "Y".
002350         88  MORE-DOC-RECS       VALUE "Y".
002360         88  NO-MORE-DOC         VALUE "N".
002370     05  MORE-SCH-SW             PIC X(01) VALUE "Y".
002380         88  MORE-SCH-RECS       VALUE "Y".
002390         88  NO-MORE-SCH         VALUE "N".
002400     05  MORE-APT-SW             PIC X(01) VALUE "Y".
002410         88  MORE-APT-RECS       VALUE "Y".
002420         88  NO-MORE-APT         VALUE "N".
002430     05  MORE-TRN-SW             PIC X(01) VALUE "Y".
002440         88  MORE-TRN-RECS       VALUE "Y".
002450         88  NO-MORE-TRN         VALUE "N".
002460****** GENERAL-PURPOSE FOUND/NOT-FOUND FLAG, SET BEFORE EVERY
002470****** SEARCH BELOW AND TESTED RIGHT AFTER END-SEARCH
002480     05  WS-FOUND-SW             PIC X(01) VALUE "N".
002490         88  RECORD-WAS-FOUND    VALUE "Y".
002500         88  RECORD-NOT-FOUND    VALUE "N".
002510****** ACCEPT/REJECT FLAG FOR THE TRANSACTION CURRENTLY BEING EDITED
002520     05  WS-TRAN-REJECTED-SW     PIC X(01) VALUE "N".
002530         88  TRAN-REJECTED       VALUE "Y".
002540         88  TRAN-ACCEPTED       VALUE "N".
002550****** SET WHENEVER APT-IDX POINTS AT A REAL APPOINTMENT-TABLE ROW
002560****** SO 800-FORMAT-RESPONSE-LINE KNOWS WHETHER TO PRINT IT OR
002570****** PRINT THE BARE TRANSACTION ECHO INSTEAD
002580     05  WS-HAVE-CURRENT-APT-SW  PIC X(01) VALUE "N".
002590         88  HAVE-CURRENT-APT    VALUE "Y".
002600     05  WS-OVERLAP-FOUND-SW     PIC X(01) VALUE "N".
002610         88  OVERLAP-WAS-FOUND   VALUE "Y".
002620     05  FILLER                  PIC X(01).
002630
002640** IN-MEMORY LOOKUP TABLES LOADED ONCE AT THE START OF THE RUN.
002650** ALL FOUR REFERENCE FILES ARRIVE SORTED ASCENDING BY KEY SO A
002660** MATCHING PLAIN SEARCH NEVER HAS TO BACK UP, BUT NONE OF THE
002670** TABLES CARRY AN ASCENDING KEY CLAUSE -- THIS SHOP'S OTHER
002680** TABLE-DRIVEN PROGRAMS (PATSRCH, TRMTSRCH) HAVE NEVER USED THE
002690** SEARCH ALL FORM AND THIS RUN FOLLOWS SUIT.  EACH INDEX IS SET
002700** TO 1 RIGHT BEFORE ITS SEARCH VERB SO THE SCAN ALWAYS STARTS
002710** FROM THE TOP OF THE TABLE
002720 01  PATIENT-TABLE.
002730     05  PATIENT-TABLE-ENTRY OCCURS 2000 TIMES
002740         INDEXED BY PAT-IDX.
002750         10  PT-PATIENT-ID       PIC 9(09).
002760         10  PT-FIRST-NAME       PIC X(20).
002770         10  PT-LAST-NAME        PIC X(20).
002780         10  PT-EMAIL-ADDR       PIC X(40).
002790         10  FILLER              PIC X(01).
002800
002810 01  DOCTOR-TABLE.
002820     05  DOCTOR-TABLE-ENTRY OCCURS 500 TIMES
002830         INDEXED BY DOC-IDX.
002840         10  DT-DOCTOR-ID        PIC 9(09).
002850         10  DT-FIRST-NAME       PIC X(20).
002860         10  DT-LAST-NAME        PIC X(20).
002870         10  DT-EMAIL-ADDR       PIC X(40).
002880         10  DT-DEPT-NAME        PIC X(30).
002890         10  FILLER              PIC X(01).
002900
002910 01  SCHEDULE-TABLE.
002920     05  SCHEDULE-TABLE-ENTRY OCCURS 3000 TIMES
002930         INDEXED BY SCH-IDX.
002940         10  ST-SCHEDULE-ID      PIC 9(09).
002950         10  ST-DOCTOR-ID        PIC 9(09).
002960         10  ST-WORK-DATE        PIC 9(08).
002970         10  ST-START-TIME       PIC 9(04).
002980         10  ST-END-TIME         PIC 9(04).
002990         10  ST-STATUS           PIC X(12).
003000             88  STE-AVAILABLE   VALUE "AVAILABLE   ".
003010         10  FILLER              PIC X(01).
003020
003030****** APPOINTMENT TABLE DOUBLES AS THE IN-MEMORY MASTER -- NEW
003040****** ROWS FROM A CR TRANSACTION ARE APPENDED AT APT-COUNT+1, SO
003050****** THE TABLE STAYS IN ASCENDING APPOINTMENT-ID ORDER EVEN
003060****** THOUGH NOTHING HERE SEARCHES IT THAT WAY
003070 01  APPOINTMENT-TABLE.
003080     05  APPOINTMENT-TABLE-ENTRY OCCURS 6000 TIMES
003090         INDEXED BY APT-IDX.
003100         10  AT-APPOINTMENT-ID   PIC 9(09).
003110         10  AT-PATIENT-ID       PIC 9(09).
003120         10  AT-DOCTOR-ID        PIC 9(09).
003130         10  AT-SCHEDULE-ID      PIC 9(09).
003140         10  AT-START-DATETIME   PIC 9(12).
003150         10  AT-END-DATETIME     PIC 9(12).
003160         10  AT-STATUS           PIC X(12).
003170         10  AT-NOTES            PIC X(60).
003180         10  AT-FEE              PIC 9(07)V99.
003190         10  AT-DELETED-SW       PIC X(01).
003200             88  AT-IS-DELETED   VALUE "Y".
003210             88  AT-NOT-DELETED  VALUE "N".
003220         10  FILLER              PIC X(01).
003230
003240 01  COUNTERS-AND-ACCUMULATORS.
003250****** HOW MANY ROWS ARE ACTUALLY LOADED IN EACH TABLE ABOVE --
003260****** EVERY PERFORM...VARYING AND SEARCH LIMIT RUNS OFF THESE,
003270****** NEVER OFF THE OCCURS MAXIMUM
003280     05  PAT-COUNT               PIC S9(08) COMP VALUE ZERO.
003290     05  DOC-COUNT               PIC S9(08) COMP VALUE ZERO.
003300     05  SCH-COUNT               PIC S9(08) COMP VALUE ZERO.
003310     05  APT-COUNT               PIC S9(08) COMP VALUE ZERO.
003320****** HIGH-WATER MARK FOR ASSIGNING THE NEXT NEW APPOINTMENT-ID
003330     05  WS-MAX-APPOINTMENT-ID   PIC S9(09) COMP VALUE ZERO.
003340     05  WS-NEXT-APPOINTMENT-ID  PIC S9(09) COMP VALUE ZERO.
003350****** PRINT-LINE/PAGE BOOKKEEPING FOR 790-CHECK-PAGINATION
003360     05  WS-LINE-COUNT           PIC S9(04) COMP VALUE ZERO.
003370     05  WS-LINES-PER-PAGE       PIC S9(04) COMP VALUE +50.
003380     05  WS-PAGE-NBR             PIC S9(04) COMP VALUE ZERO.
003390     05  FILLER                  PIC X(01).
003400
003410 01  CONTROL-TOTALS.
003420****** PRINTED BY 980-PRINT-CONTROL-TOTALS AT END OF RUN -- ONE
003430****** COUNTER PER REASON CODE SO THE NIGHT OPERATOR CAN SEE AT A
003440****** GLANCE WHICH EDIT IS THROWING OUT THE MOST WORK
003450     05  CT-TRANS-READ           PIC S9(09) COMP VALUE ZERO.
003460     05  CT-ACCEPTED             PIC S9(09) COMP VALUE ZERO.
003470     05  CT-REJECTED             PIC S9(09) COMP VALUE ZERO.
003480     05  CT-REJ-PNF              PIC S9(09) COMP VALUE ZERO.
003490     05  CT-REJ-DNF              PIC S9(09) COMP VALUE ZERO.
003500     05  CT-REJ-SNF              PIC S9(09) COMP VALUE ZERO.
003510     05  CT-REJ-SNA              PIC S9(09) COMP VALUE ZERO.
003520     05  CT-REJ-TOS              PIC S9(09) COMP VALUE ZERO.
003530     05  CT-REJ-OVL              PIC S9(09) COMP VALUE ZERO.
003540     05  CT-REJ-ANF              PIC S9(09) COMP VALUE ZERO.
003550     05  CT-REJ-ABK              PIC S9(09) COMP VALUE ZERO.
003560****** RUNNING FEE TOTAL FOR ACCEPTED CR/BK TRANSACTIONS ONLY --
003570****** CARRIED COMP-3, NOT ZONED, BECAUSE IT ACCUMULATES ALL NIGHT
003580     05  CT-TOTAL-FEES           PIC S9(09)V99 COMP-3 VALUE ZERO.
003590     05  FILLER                  PIC X(01).
003600
003610****** REASON CODE FOR THE TRANSACTION CURRENTLY BEING EDITED --
003620****** PNF/DNF/SNF/SNA/TOS/OVL/ANF/ABK, BLANK WHEN ACCEPTED
003630 01  WS-REASON-CODE-HOLD         PIC X(04) VALUE SPACES.
003640****** SUBJECT LINE FOR THE NOTIFY RECORD, SET BY WHICHEVER
003650****** BK/UP/CA PARAGRAPH JUST SUCCEEDED
003660 01  WS-NOTIFY-SUBJECT-HOLD      PIC X(30) VALUE SPACES.
003670
003680** LINKAGE-SHAPED WORKING COPY PASSED TO APOVRLAP -- MUST MATCH
003690** THAT PROGRAM'S LINKAGE SECTION BYTE FOR BYTE
003700 01  OVERLAP-CHECK-REC.
003710     05  NEW-START-DATETIME      PIC 9(12).
003720****** ALTERNATE VIEW, SAME REASON AS APOVRLAP'S OWN LINKAGE
003730     05  NEW-START-DATETIME-X REDEFINES NEW-START-DATETIME.
003740         10  NEW-START-DATE      PIC 9(08).
003750         10  NEW-START-TIME      PIC 9(04).
003760     05  NEW-END-DATETIME        PIC 9(12).
003770     05  NEW-END-DATETIME-X REDEFINES NEW-END-DATETIME.
003780         10  NEW-END-DATE        PIC 9(08).
003790         10  NEW-END-TIME        PIC 9(04).
003800     05  EXIST-START-DATETIME    PIC 9(12).
003810     05  EXIST-START-DATETIME-X REDEFINES EXIST-START-DATETIME.
003820         10  EXIST-START-DATE    PIC 9(08).
003830         10  EXIST-START-TIME    PIC 9(04).
003840     05  EXIST-END-DATETIME      PIC 9(12).
003850     05  EXIST-END-DATETIME-X REDEFINES EXIST-END-DATETIME.
003860         10  EXIST-END-DATE      PIC 9(08).
003870         10  EXIST-END-TIME      PIC 9(04).
003880     05  OVERLAP-FLAG-OUT        PIC X(01).
003890         88  SLOTS-OVERLAP       VALUE "Y".
003900     05  FILLER                  PIC X(01).
003910
003920 01  WS-RUN-DATE-6               PIC 9(06).
003930****** ALTERNATE VIEW OF TODAY'S DATE, SPLIT FOR THE CENTURY-
003940****** WINDOWING LOGIC BELOW (Y2K CHANGE OF 1999-11-09)
003950 01  WS-RUN-DATE-6-X REDEFINES WS-RUN-DATE-6.
003960     05  WS-RUN-YY               PIC 9(02).
003970     05  WS-RUN-MM                PIC 9(02).
003980     05  WS-RUN-DD                PIC 9(02).
003990
004000****** PAGE HEADING PRINT LINE -- WRITTEN BY 700-WRITE-PAGE-HDR
004010****** EVERY TIME THE LINE COUNT ROLLS THE FORM
004020 01  WS-PAGE-HDR-REC.
004030****** CARRIAGE-CONTROL BYTE -- ALWAYS BLANK, C01/NEXT-PAGE DRIVES
004040     05  FILLER                  PIC X(01) VALUE SPACE.
004050     05  FILLER                  PIC X(08) VALUE "APPTUPDT".
004060     05  FILLER                  PIC X(04) VALUE SPACES.
004070****** REPORT TITLE, CENTERED OVER THE DETAIL COLUMNS BELOW
004080     05  FILLER                  PIC X(33) VALUE
004090         "APPOINTMENT TRANSACTION REGISTER".
004100     05  FILLER                  PIC X(04) VALUE SPACES.
004110****** RUN-DATE CAPTION -- THE VALUE ITSELF IS HDR-RUN-DATE, JUST BELOW
004120     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
004130     05  HDR-RUN-DATE.
004140         10  HDR-RUN-CCYY         PIC 9(04).
004150         10  FILLER               PIC X(01) VALUE "-".
004160         10  HDR-RUN-MM           PIC 9(02).
004170         10  FILLER               PIC X(01) VALUE "-".
004180         10  HDR-RUN-DD           PIC 9(02).
004190     05  FILLER                  PIC X(04) VALUE SPACES.
004200****** PAGE CAPTION -- VALUE IS PAGE-NBR-O, BUMPED BY 700-WRITE-PAGE-HDR
004210     05  FILLER                  PIC X(06) VALUE "PAGE: ".
004220     05  PAGE-NBR-O              PIC ZZ9.
004230
004240****** COLUMN-HEADING PRINT LINE -- FOLLOWS EVERY PAGE HEADER
004250 01  WS-COLM-HDR-REC.
004260****** ONE CAPTION PER COLUMN OF WS-RESPONSE-REC BELOW, SAME ORDER
004270     05  FILLER            PIC X(05) VALUE "TRAN ".
004280     05  FILLER            PIC X(10) VALUE "APPT-ID".
004290     05  FILLER            PIC X(09) VALUE "RESULT".
004300     05  FILLER            PIC X(06) VALUE "REASON".
004310     05  FILLER            PIC X(39) VALUE "PATIENT NAME".
004320     05  FILLER            PIC X(39) VALUE "DOCTOR NAME".
004330     05  FILLER            PIC X(13) VALUE "STATUS".
004340     05  FILLER            PIC X(11) VALUE "FEE        ".
004350
004360****** SPACER LINE BETWEEN PAGE SECTIONS
004370 01  WS-BLANK-LINE.
004380     05  FILLER            PIC X(132) VALUE SPACES.
004390
004400****** THE AUDIT/RESPONSE DETAIL LINE -- ONE PER TRANSACTION, OR
004410****** ONE PER MATCHING APPOINTMENT ON A MULTI-ROW INQUIRY
004420 01  WS-RESPONSE-REC.
004430****** ECHOES THE TRANSACTION'S OWN TRAN-CODE ONTO THE AUDIT LINE
004440     05  RSP-TRAN-CODE           PIC X(02).
004450     05  FILLER                  PIC X(01) VALUE SPACE.
004460     05  RSP-APPOINTMENT-ID      PIC 9(09).
004470****** "ACCEPTED" OR "REJECTED", SET BY 800-FORMAT-RESPONSE-LINE
004480     05  RSP-RESULT              PIC X(08).
004490     05  FILLER                  PIC X(01) VALUE SPACE.
004500     05  RSP-REASON-CODE         PIC X(04).
004510****** BLANK WHEN THE TRANSACTION NAMED NO PATIENT OR NONE WAS FOUND
004520     05  RSP-PATIENT-NAME.
004530         10  RSP-PAT-FIRST       PIC X(20).
004540         10  FILLER              PIC X(01) VALUE SPACE.
004550         10  RSP-PAT-LAST        PIC X(20).
004560     05  FILLER                  PIC X(01) VALUE SPACE.
004570****** BLANK ONLY WHEN THE DOCTOR LOOK-UP IN 820 CAME BACK NOT-FOUND
004580     05  RSP-DOCTOR-NAME.
004590         10  RSP-DOC-FIRST       PIC X(20).
004600         10  FILLER              PIC X(01) VALUE SPACE.
004610         10  RSP-DOC-LAST        PIC X(20).
004620     05  FILLER                  PIC X(01) VALUE SPACE.
004630     05  RSP-STATUS               PIC X(12).
004640     05  FILLER                  PIC X(01) VALUE SPACE.
004650****** EDITED WITH COMMAS AND A DECIMAL POINT FOR THE PRINTED LINE
004660     05  RSP-FEE                 PIC ZZZ,ZZ9.99.
004670
004680****** THE "E-MAIL" NOTIFICATION LINE -- NO NETWORK I/O, JUST A
004690****** RECORD OF WHAT WOULD HAVE BEEN SENT
004700 01  WS-NOTIFY-REC.
004710     05  FILLER                  PIC X(07) VALUE "NOTIFY ".
004720     05  NTF-EMAIL               PIC X(40).
004730     05  FILLER                  PIC X(01) VALUE SPACE.
004740     05  NTF-SUBJECT             PIC X(30).
004750     05  FILLER                  PIC X(54) VALUE SPACES.
004760
004770****** ONE-LINE CONTROL-TOTAL FORMAT, REUSED FOR EACH COUNTER IN
004780****** 980-PRINT-CONTROL-TOTALS
004790 01  WS-TOTALS-LINE.
004800     05  FILLER                  PIC X(05) VALUE SPACES.
004810     05  TOT-LABEL               PIC X(35).
004820     05  TOT-VALUE               PIC ZZZ,ZZZ,ZZ9.
004830     05  FILLER                  PIC X(81) VALUE SPACES.
004840
004850****** SAME SHAPE AS ABOVE BUT WITH A DECIMAL FEE AMOUNT -- USED
004860****** ONLY ONCE, FOR THE GRAND TOTAL OF ACCEPTED FEES
004870 01  WS-TOTALS-FEE-LINE.
004880     05  FILLER                  PIC X(05) VALUE SPACES.
004890     05  FILLER                  PIC X(35) VALUE
004900         "TOTAL FEES (ACCEPTED CR/BK)".
004910     05  TOT-FEE-VALUE           PIC ZZZ,ZZZ,ZZ9.99.
004920     05  FILLER                  PIC X(78) VALUE SPACES.
004930
004940****** SHOP-STANDARD ABEND RECORD -- SEE APPTABND COPYBOOK
004950 COPY APPTABND.
004960
004970 LINKAGE SECTION.
004980****** APPTUPDT IS ALWAYS THE TOP OF THE JOB STEP -- NOTHING IS
004990****** PASSED IN, SO THIS SECTION STAYS EMPTY
005000
005010 PROCEDURE DIVISION.
005020****** OPEN, LOAD THE FOUR REFERENCE/MASTER TABLES, PRIME THE FIRST
005030****** TRANSACTION, THEN RUN ONE TRANSACTION PER PASS OF 100-MAINLINE
005040     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
005050     PERFORM 100-MAINLINE THRU 100-EXIT
005060             UNTIL NO-MORE-TRN.
005070****** REWRITE THE MASTER, PRINT THE TOTALS, CLOSE EVERYTHING DOWN
005080     PERFORM 999-CLEANUP THRU 999-EXIT.
005090     MOVE ZERO TO RETURN-CODE.
005100     GOBACK.
005110
005120******************************************************************
005130* 000 -- OPEN THE RUN, LOAD THE FOUR IN-MEMORY TABLES             *
005140******************************************************************
005150 000-HOUSEKEEPING.
005160     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
005170     DISPLAY "******** BEGIN JOB APPTUPDT ********".
005180****** PULL TODAY'S DATE FROM THE OPERATING SYSTEM FOR THE PAGE
005190****** HEADING -- ACCEPT...FROM DATE RETURNS A 2-DIGIT YEAR
005200     ACCEPT WS-RUN-DATE-6 FROM DATE.
005210****** Y2K CENTURY WINDOW, REQUEST CLEARED BY THE 1999 TASK FORCE --
005220****** YY < 50 IS TREATED AS 20XX, OTHERWISE 19XX.  THIS RUN WILL
005230****** NEED A NEW WINDOW SOMEWHERE AROUND 2049, NOT OUR PROBLEM YET
005240     IF WS-RUN-YY < 50
005250         MOVE 20 TO WS-CENTURY
005260     ELSE
005270         MOVE 19 TO WS-CENTURY.
005280     COMPUTE HDR-RUN-CCYY = (WS-CENTURY * 100) + WS-RUN-YY.
005290     MOVE WS-RUN-MM TO HDR-RUN-MM.
005300     MOVE WS-RUN-DD TO HDR-RUN-DD.
005310
005320****** OPEN THE FIVE SEQUENTIAL INPUT FILES TOGETHER -- IF ANY ONE
005330****** OF THEM FAILS TO OPEN CLEAN (FILE STATUS NOT "00") WE HAVE
005340****** NOTHING TO LOAD AND NO BUSINESS CONTINUING, SAME GUARD THE
005350****** DAILY-CHARGES RUN USES, REQUEST #6114
005360     OPEN INPUT  PATIENT-FILE, DOCTOR-FILE, SCHEDULE-FILE,
005370                 APPT-IN-FILE, TRANSACTION-FILE.
005380     IF NOT PATFILE-OK OR NOT DOCFILE-OK OR NOT SCHFILE-OK
005390        OR NOT APTINFILE-OK OR NOT TRNFILE-OK
005400         MOVE "** PROBLEM OPENING AN INPUT FILE" TO ABEND-REASON
005410         MOVE "OPEN"    TO EXPECTED-VAL
005420         MOVE "SEE JCL" TO ACTUAL-VAL
005430         GO TO 1000-ABEND-RTN.
005440****** OUTPUT SIDE -- THE REWRITTEN MASTER AND THE PRINTED REGISTER
005450     OPEN OUTPUT APPT-OUT-FILE, REPORT-FILE.
005460     IF NOT APTOUTFILE-OK OR NOT RPTFILE-OK
005470         MOVE "** PROBLEM OPENING AN OUTPUT FILE" TO ABEND-REASON
005480         MOVE "OPEN"    TO EXPECTED-VAL
005490         MOVE "SEE JCL" TO ACTUAL-VAL
005500         GO TO 1000-ABEND-RTN.
005510
005520     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
005530     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
005540****** LOAD EACH OF THE FOUR REFERENCE/MASTER TABLES WITH A PRIMING
005550****** READ FOLLOWED BY A PERFORM...VARYING...UNTIL NO-MORE-XXX --
005560****** THE SAME READ-AHEAD SHAPE USED THROUGHOUT THIS SHOP'S BATCH
005570****** SUITE SO THE LOAD PARAGRAPH NEVER HAS TO TEST FOR AN EMPTY FILE
005580     READ PATIENT-FILE INTO APPT-PATIENT-REC
005590         AT END MOVE "N" TO MORE-PAT-SW
005600     END-READ.
005610     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT
005620         VARYING PAT-IDX FROM 1 BY 1 UNTIL NO-MORE-PAT.
005630
005640     READ DOCTOR-FILE INTO APPT-DOCTOR-REC
005650         AT END MOVE "N" TO MORE-DOC-SW
005660     END-READ.
005670     PERFORM 060-LOAD-DOCTOR-TABLE THRU 060-EXIT
005680         VARYING DOC-IDX FROM 1 BY 1 UNTIL NO-MORE-DOC.
005690
005700     READ SCHEDULE-FILE INTO APPT-SCHEDULE-REC
005710         AT END MOVE "N" TO MORE-SCH-SW
005720     END-READ.
005730     PERFORM 070-LOAD-SCHEDULE-TABLE THRU 070-EXIT
005740         VARYING SCH-IDX FROM 1 BY 1 UNTIL NO-MORE-SCH.
005750
005760     READ APPT-IN-FILE INTO APPT-MASTER-REC
005770         AT END MOVE "N" TO MORE-APT-SW
005780     END-READ.
005790     PERFORM 080-LOAD-APPOINTMENT-TABLE THRU 080-EXIT
005800         VARYING APT-IDX FROM 1 BY 1 UNTIL NO-MORE-APT.
005810****** PRIME THE TRANSACTION LOOP -- 100-MAINLINE'S UNTIL TEST IS
005820****** CHECKED BEFORE THE FIRST PASS, SO WE NEED ONE RECORD IN HAND
005830     PERFORM 110-READ-TRANSACTION THRU 110-EXIT.
005840 000-EXIT.
005850     EXIT.
005860
005870 050-LOAD-PATIENT-TABLE.
005880     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
005890****** ONE TABLE ROW PER PATIENT-FILE RECORD, IN FILE ORDER --
005900****** PAT-IDX IS DRIVEN BY THE PERFORM...VARYING IN 000-HOUSEKEEPING
005910     ADD 1 TO PAT-COUNT.
005920****** KEY FIELD -- EVERY PLAIN SEARCH AGAINST THIS TABLE MATCHES ON IT
005930     MOVE PAT-PATIENT-ID   TO PT-PATIENT-ID (PAT-IDX).
005940     MOVE PAT-FIRST-NAME   TO PT-FIRST-NAME  (PAT-IDX).
005950     MOVE PAT-LAST-NAME    TO PT-LAST-NAME   (PAT-IDX).
005960     MOVE PAT-EMAIL-ADDR   TO PT-EMAIL-ADDR  (PAT-IDX).
005970
005980     READ PATIENT-FILE INTO APPT-PATIENT-REC
005990         AT END MOVE "N" TO MORE-PAT-SW
006000     END-READ.
006010 050-EXIT.
006020     EXIT.
006030
006040 060-LOAD-DOCTOR-TABLE.
006050     MOVE "060-LOAD-DOCTOR-TABLE" TO PARA-NAME.
006060****** DOCTOR DEPARTMENT NAME IS LOADED HERE BUT STILL NOT PRINTED
006070****** ANYWHERE -- HELD FOR THE DEPT ROUTING REPORT, REQUEST #4417
006080     ADD 1 TO DOC-COUNT.
006090****** KEY FIELD -- EVERY PLAIN SEARCH AGAINST THIS TABLE MATCHES ON IT
006100     MOVE DOC-DOCTOR-ID    TO DT-DOCTOR-ID   (DOC-IDX).
006110     MOVE DOC-FIRST-NAME   TO DT-FIRST-NAME  (DOC-IDX).
006120     MOVE DOC-LAST-NAME    TO DT-LAST-NAME   (DOC-IDX).
006130     MOVE DOC-EMAIL-ADDR   TO DT-EMAIL-ADDR  (DOC-IDX).
006140     MOVE DOC-DEPT-NAME    TO DT-DEPT-NAME   (DOC-IDX).
006150
006160     READ DOCTOR-FILE INTO APPT-DOCTOR-REC
006170         AT END MOVE "N" TO MORE-DOC-SW
006180     END-READ.
006190 060-EXIT.
006200     EXIT.
006210
006220 070-LOAD-SCHEDULE-TABLE.
006230     MOVE "070-LOAD-SCHEDULE-TABLE" TO PARA-NAME.
006240****** ST-STATUS ARRIVES "AVAILABLE   " OR "BOOKED      " FROM THE
006250****** EXTRACT -- 240-VALIDATE-SCHEDULE-STATUS TESTS THE 88-LEVEL
006260****** BELOW, AND 510-RELEASE-SCHEDULE FLIPS IT BACK ON CANCEL
006270     ADD 1 TO SCH-COUNT.
006280****** KEY FIELD -- EVERY PLAIN SEARCH AGAINST THIS TABLE MATCHES ON IT
006290     MOVE SCH-SCHEDULE-ID  TO ST-SCHEDULE-ID (SCH-IDX).
006300     MOVE SCH-DOCTOR-ID    TO ST-DOCTOR-ID   (SCH-IDX).
006310     MOVE SCH-WORK-DATE    TO ST-WORK-DATE   (SCH-IDX).
006320     MOVE SCH-START-TIME   TO ST-START-TIME  (SCH-IDX).
006330     MOVE SCH-END-TIME     TO ST-END-TIME    (SCH-IDX).
006340     MOVE SCH-STATUS       TO ST-STATUS      (SCH-IDX).
006350
006360     READ SCHEDULE-FILE INTO APPT-SCHEDULE-REC
006370         AT END MOVE "N" TO MORE-SCH-SW
006380     END-READ.
006390 070-EXIT.
006400     EXIT.
006410
006420 080-LOAD-APPOINTMENT-TABLE.
006430     MOVE "080-LOAD-APPOINTMENT-TABLE" TO PARA-NAME.
006440****** CARRY EVERY FIELD OF LAST NIGHT'S MASTER FORWARD, INCLUDING
006450****** ROWS ALREADY MARKED DELETED -- THE DELETE FLAG TRAVELS WITH
006460****** THE ROW UNTIL 955-WRITE-ONE-APPOINTMENT FINALLY DROPS IT
006470     ADD 1 TO APT-COUNT.
006480****** KEY FIELD -- EVERY PLAIN SEARCH AGAINST THIS TABLE MATCHES ON IT
006490     MOVE APT-APPOINTMENT-ID TO AT-APPOINTMENT-ID (APT-IDX).
006500     MOVE APT-PATIENT-ID     TO AT-PATIENT-ID     (APT-IDX).
006510     MOVE APT-DOCTOR-ID      TO AT-DOCTOR-ID      (APT-IDX).
006520     MOVE APT-SCHEDULE-ID    TO AT-SCHEDULE-ID    (APT-IDX).
006530     MOVE APT-START-DATETIME TO AT-START-DATETIME (APT-IDX).
006540     MOVE APT-END-DATETIME   TO AT-END-DATETIME   (APT-IDX).
006550     MOVE APT-STATUS         TO AT-STATUS         (APT-IDX).
006560     MOVE APT-NOTES          TO AT-NOTES          (APT-IDX).
006570     MOVE APT-FEE            TO AT-FEE            (APT-IDX).
006580     MOVE "N"                TO AT-DELETED-SW     (APT-IDX).
006590
006600****** TRACK THE HIGHEST APPOINTMENT-ID SEEN SO FAR SO A CR
006610****** TRANSACTION TONIGHT CAN BE HANDED THE NEXT ONE UP
006620     IF APT-APPOINTMENT-ID > WS-MAX-APPOINTMENT-ID
006630         MOVE APT-APPOINTMENT-ID TO WS-MAX-APPOINTMENT-ID.
006640
006650     READ APPT-IN-FILE INTO APPT-MASTER-REC
006660         AT END MOVE "N" TO MORE-APT-SW
006670     END-READ.
006680 080-EXIT.
006690     EXIT.
006700
006710******************************************************************
006720* 100 -- ONE PASS PER TRANSACTION, DISPATCH BY TRAN-CODE          *
006730******************************************************************
006740 100-MAINLINE.
006750     MOVE "100-MAINLINE" TO PARA-NAME.
006760     MOVE "N" TO WS-TRAN-REJECTED-SW.
006770     MOVE SPACES TO WS-REASON-CODE-HOLD.
006780****** TEN TRAN-CODES TODAY -- FIVE THAT CHANGE THE MASTER
006790****** (CR/BK/UP/CA/DL) AND FIVE READ-ONLY INQUIRIES ADDED FOR THE
006800****** CLINIC DESKS IN 2001, REQUEST #5062 (GA/GI/GP/GD/AV)
006810     EVALUATE TRUE
006820****** CR = CREATE A NEW SLOT, OPTIONALLY WITH A PATIENT ALREADY ON IT
006830         WHEN TRN-IS-CREATE
006840             PERFORM 200-PROCESS-CREATE THRU 200-EXIT
006850****** BK = BOOK A PATIENT INTO A SLOT CREATED EMPTY BY AN EARLIER CR
006860         WHEN TRN-IS-BOOK
006870             PERFORM 300-PROCESS-BOOK THRU 300-EXIT
006880****** UP = CHANGE ONE OR MORE FIELDS ON AN EXISTING APPOINTMENT
006890         WHEN TRN-IS-UPDATE
006900             PERFORM 400-PROCESS-UPDATE THRU 400-EXIT
006910****** CA = CANCEL -- ROW STAYS ON FILE, SCHEDULE SLOT GOES BACK OPEN
006920         WHEN TRN-IS-CANCEL
006930             PERFORM 500-PROCESS-CANCEL THRU 500-EXIT
006940****** DL = DELETE -- ROW IS DROPPED FROM TOMORROW'S MASTER ENTIRELY
006950         WHEN TRN-IS-DELETE
006960             PERFORM 550-PROCESS-DELETE THRU 550-EXIT
006970****** GA = LIST EVERY APPOINTMENT ON FILE, CLINIC DESK "SHOW ALL"
006980         WHEN TRN-IS-GET-ALL
006990             PERFORM 600-PROCESS-GET-ALL THRU 600-EXIT
007000****** GI = LOOK UP ONE APPOINTMENT BY ITS APPOINTMENT-ID
007010         WHEN TRN-IS-GET-BY-ID
007020             PERFORM 610-PROCESS-GET-BY-ID THRU 610-EXIT
007030****** GP = LIST EVERY APPOINTMENT HELD BY ONE PATIENT
007040         WHEN TRN-IS-GET-BY-PAT
007050             PERFORM 620-PROCESS-GET-BY-PATIENT THRU 620-EXIT
007060****** GD = LIST EVERY APPOINTMENT ON ONE DOCTOR'S BOOK
007070         WHEN TRN-IS-GET-BY-DOC
007080             PERFORM 630-PROCESS-GET-BY-DOCTOR THRU 630-EXIT
007090****** AV = LIST ONE DOCTOR'S OPEN, UNASSIGNED SLOTS
007100         WHEN TRN-IS-AVAIL-SLOTS
007110             PERFORM 640-PROCESS-AVAILABLE-SLOTS THRU 640-EXIT
007120         WHEN OTHER
007130             DISPLAY "*** UNKNOWN TRAN-CODE *** " TRN-TRAN-CODE
007140     END-EVALUATE.
007150
007160****** CONTROL TOTALS TICK ON EVERY TRANSACTION, NOT JUST THE
007170****** CHANGE-THE-MASTER ONES -- THE INQUIRIES COUNT TOO
007180     ADD 1 TO CT-TRANS-READ.
007190     IF TRAN-REJECTED
007200         ADD 1 TO CT-REJECTED
007210     ELSE
007220         ADD 1 TO CT-ACCEPTED.
007230
007240     PERFORM 110-READ-TRANSACTION THRU 110-EXIT.
007250 100-EXIT.
007260     EXIT.
007270
007280 110-READ-TRANSACTION.
007290     MOVE "110-READ-TRANSACTION" TO PARA-NAME.
007300     READ TRANSACTION-FILE INTO APPT-TRANSACTION-REC
007310         AT END MOVE "N" TO MORE-TRN-SW
007320     END-READ.
007330 110-EXIT.
007340     EXIT.
007350
007360******************************************************************
007370* CR -- CREATE APPOINTMENT / SLOT                                *
007380******************************************************************
007390 200-PROCESS-CREATE.
007400     MOVE "200-PROCESS-CREATE" TO PARA-NAME.
007410     MOVE "N" TO WS-HAVE-CURRENT-APT-SW.
007420****** SIX EDITS IN SEQUENCE, EACH ONE REJECTING AND SKIPPING THE
007430****** REST ON FIRST FAILURE -- GO TO 290 RATHER THAN A CHAIN OF
007440****** NESTED IFS, SAME STYLE AS THE REST OF THE SHOP'S EDITS
007450
007460     PERFORM 210-VALIDATE-PATIENT THRU 210-EXIT.
007470     IF TRAN-REJECTED
007480         GO TO 290-FORMAT-AND-EXIT.
007490****** A TRN-PATIENT-ID OF ZERO MEANS "OPEN SLOT, NO PATIENT YET" --
007500****** 210-VALIDATE-PATIENT LETS THAT THROUGH WITHOUT A LOOK-UP
007510
007520     PERFORM 220-VALIDATE-DOCTOR THRU 220-EXIT.
007530     IF TRAN-REJECTED
007540         GO TO 290-FORMAT-AND-EXIT.
007550
007560     PERFORM 230-VALIDATE-SCHEDULE THRU 230-EXIT.
007570     IF TRAN-REJECTED
007580         GO TO 290-FORMAT-AND-EXIT.
007590
007600     PERFORM 240-VALIDATE-SCHEDULE-STATUS THRU 240-EXIT.
007610     IF TRAN-REJECTED
007620         GO TO 290-FORMAT-AND-EXIT.
007630
007640     PERFORM 250-VALIDATE-TIME-WINDOW THRU 250-EXIT.
007650     IF TRAN-REJECTED
007660         GO TO 290-FORMAT-AND-EXIT.
007670
007680     PERFORM 260-CHECK-OVERLAP THRU 260-EXIT.
007690     IF TRAN-REJECTED
007700         GO TO 290-FORMAT-AND-EXIT.
007710****** ALL SIX EDITS PASSED -- APPEND THE NEW ROW TO THE TABLE
007720
007730     PERFORM 270-BUILD-NEW-APPOINTMENT THRU 270-EXIT.
007740
007750 290-FORMAT-AND-EXIT.
007760****** REACHED ON BOTH THE ACCEPT AND EVERY REJECT PATH -- ONE
007770****** AUDIT LINE GETS WRITTEN EITHER WAY
007780     PERFORM 800-FORMAT-RESPONSE-LINE THRU 800-EXIT.
007790     PERFORM 900-WRITE-RESPONSE-LINE THRU 900-EXIT.
007800 200-EXIT.
007810     EXIT.
007820
007830 210-VALIDATE-PATIENT.
007840     MOVE "210-VALIDATE-PATIENT" TO PARA-NAME.
007850****** ZERO PATIENT-ID IS A LEGAL "OPEN, UNASSIGNED SLOT" REQUEST --
007860****** NOTHING TO VALIDATE, FALL THROUGH ACCEPTED
007870     IF TRN-PATIENT-ID = 0
007880         GO TO 210-EXIT.
007890
007900****** PLAIN SERIAL SEARCH -- SET THE INDEX TO THE TOP OF THE
007910****** TABLE BEFORE EVERY SEARCH, THE SAME IDIOM PATSRCH/TRMTSRCH
007920****** USE FOR THEIR OWN TABLE LOOK-UPS
007930     SET RECORD-NOT-FOUND TO TRUE.
007940     IF PAT-COUNT > 0
007950         SET PAT-IDX TO 1
007960         SEARCH PATIENT-TABLE-ENTRY
007970             AT END
007980                 SET RECORD-NOT-FOUND TO TRUE
007990             WHEN PT-PATIENT-ID (PAT-IDX) = TRN-PATIENT-ID
008000                 SET RECORD-WAS-FOUND TO TRUE
008010         END-SEARCH
008020     END-IF.
008030
008040****** PNF -- PATIENT NOT FOUND.  BUMP THE REASON-SPECIFIC COUNTER
008050****** NOW SO 980-PRINT-CONTROL-TOTALS NEEDS NO EXTRA LOGIC LATER
008060     IF RECORD-NOT-FOUND
008070         SET TRAN-REJECTED TO TRUE
008080         MOVE "PNF " TO WS-REASON-CODE-HOLD
008090         ADD 1 TO CT-REJ-PNF.
008100 210-EXIT.
008110     EXIT.
008120
008130 220-VALIDATE-DOCTOR.
008140     MOVE "220-VALIDATE-DOCTOR" TO PARA-NAME.
008150****** UNLIKE THE PATIENT, A DOCTOR-ID IS ALWAYS REQUIRED -- A
008160****** SLOT BELONGS TO EXACTLY ONE DOCTOR'S SCHEDULE
008170     SET RECORD-NOT-FOUND TO TRUE.
008180     IF DOC-COUNT > 0
008190         SET DOC-IDX TO 1
008200         SEARCH DOCTOR-TABLE-ENTRY
008210             AT END
008220                 SET RECORD-NOT-FOUND TO TRUE
008230             WHEN DT-DOCTOR-ID (DOC-IDX) = TRN-DOCTOR-ID
008240                 SET RECORD-WAS-FOUND TO TRUE
008250         END-SEARCH
008260     END-IF.
008270
008280     IF RECORD-NOT-FOUND
008290         SET TRAN-REJECTED TO TRUE
008300         MOVE "DNF " TO WS-REASON-CODE-HOLD
008310         ADD 1 TO CT-REJ-DNF.
008320 220-EXIT.
008330     EXIT.
008340
008350 230-VALIDATE-SCHEDULE.
008360     MOVE "230-VALIDATE-SCHEDULE" TO PARA-NAME.
008370****** SCH-IDX, ONCE SET BY THE SEARCH BELOW, IS LEFT POINTING AT
008380****** THE MATCHING ROW FOR 240 AND 250 TO REFERENCE DIRECTLY
008390     SET RECORD-NOT-FOUND TO TRUE.
008400     IF SCH-COUNT > 0
008410         SET SCH-IDX TO 1
008420         SEARCH SCHEDULE-TABLE-ENTRY
008430             AT END
008440                 SET RECORD-NOT-FOUND TO TRUE
008450             WHEN ST-SCHEDULE-ID (SCH-IDX) = TRN-SCHEDULE-ID
008460                 SET RECORD-WAS-FOUND TO TRUE
008470         END-SEARCH
008480     END-IF.
008490
008500     IF RECORD-NOT-FOUND
008510         SET TRAN-REJECTED TO TRUE
008520         MOVE "SNF " TO WS-REASON-CODE-HOLD
008530         ADD 1 TO CT-REJ-SNF.
008540 230-EXIT.
008550     EXIT.
008560
008570 240-VALIDATE-SCHEDULE-STATUS.
008580     MOVE "240-VALIDATE-SCHEDULE-STATUS" TO PARA-NAME.
008590****** RELIES ON SCH-IDX STILL POINTING AT THE ROW 230 MATCHED --
008600****** A SCHEDULE ALREADY MARKED BOOKED CANNOT TAKE A SECOND CR
008610     IF NOT STE-AVAILABLE (SCH-IDX)
008620         SET TRAN-REJECTED TO TRUE
008630         MOVE "SNA " TO WS-REASON-CODE-HOLD
008640         ADD 1 TO CT-REJ-SNA.
008650 240-EXIT.
008660     EXIT.
008670
008680 250-VALIDATE-TIME-WINDOW.
008690     MOVE "250-VALIDATE-TIME-WINDOW" TO PARA-NAME.
008700****** THE REQUESTED START/END MUST NEST INSIDE THE SCHEDULE
008710****** ROW'S OWN WORKING WINDOW -- NO PARTIAL-OVERHANG SLOTS
008720     IF TRN-START-TIME < ST-START-TIME (SCH-IDX)
008730        OR TRN-END-TIME > ST-END-TIME (SCH-IDX)
008740         SET TRAN-REJECTED TO TRUE
008750         MOVE "TOS " TO WS-REASON-CODE-HOLD
008760         ADD 1 TO CT-REJ-TOS.
008770 250-EXIT.
008780     EXIT.
008790
008800 260-CHECK-OVERLAP.
008810     MOVE "260-CHECK-OVERLAP" TO PARA-NAME.
008820****** NO TABLE SEARCH HERE -- THE SCHEDULE-ID ALONE DOES NOT RULE
008830****** OUT A DOUBLE-BOOK IF THE SAME DOCTOR HAS ANOTHER SLOT THAT
008840****** PHYSICALLY OVERLAPS, SO WE WALK EVERY EXISTING APPOINTMENT
008850****** ROW FOR THIS DOCTOR AND CALL APOVRLAP ON EACH ONE
008860     MOVE "N" TO WS-OVERLAP-FOUND-SW.
008870     IF APT-COUNT > 0
008880         PERFORM 265-CHECK-ONE-APPOINTMENT THRU 265-EXIT
008890             VARYING APT-IDX FROM 1 BY 1
008900             UNTIL APT-IDX > APT-COUNT OR OVERLAP-WAS-FOUND
008910     END-IF.
008920
008930     IF OVERLAP-WAS-FOUND
008940         SET TRAN-REJECTED TO TRUE
008950         MOVE "OVL " TO WS-REASON-CODE-HOLD
008960         ADD 1 TO CT-REJ-OVL.
008970 260-EXIT.
008980     EXIT.
008990
009000 265-CHECK-ONE-APPOINTMENT.
009010     MOVE "265-CHECK-ONE-APPOINTMENT" TO PARA-NAME.
009020****** SKIP ROWS FOR A DIFFERENT DOCTOR OR ALREADY DELETED --
009030****** NEITHER CAN COLLIDE WITH THE NEW SLOT
009040     IF AT-DOCTOR-ID (APT-IDX) NOT = TRN-DOCTOR-ID
009050        OR AT-IS-DELETED (APT-IDX)
009060         GO TO 265-EXIT.
009070
009080****** LOAD THE LINKAGE-SHAPED WORKING COPY AND CALL THE SUBROUTINE
009090     MOVE TRN-START-DATETIME           TO NEW-START-DATETIME.
009100     MOVE TRN-END-DATETIME             TO NEW-END-DATETIME.
009110     MOVE AT-START-DATETIME (APT-IDX)  TO EXIST-START-DATETIME.
009120     MOVE AT-END-DATETIME   (APT-IDX)  TO EXIST-END-DATETIME.
009130     MOVE "N"                          TO OVERLAP-FLAG-OUT.
009140
009150     CALL "APOVRLAP" USING OVERLAP-CHECK-REC, CALC-CALL-RET-CODE.
009160
009170****** ONE OVERLAP IS ENOUGH TO REJECT -- THE VARYING LOOP IN 260
009180****** STOPS AS SOON AS OVERLAP-WAS-FOUND GOES TRUE
009190     IF SLOTS-OVERLAP
009200         MOVE "Y" TO WS-OVERLAP-FOUND-SW.
009210 265-EXIT.
009220     EXIT.
009230
009240 270-BUILD-NEW-APPOINTMENT.
009250     MOVE "270-BUILD-NEW-APPOINTMENT" TO PARA-NAME.
009260     PERFORM 280-ASSIGN-NEXT-APPOINTMENT-ID THRU 280-EXIT.
009270
009280****** APPEND AT APT-COUNT+1 -- SEE THE NOTE ON APPOINTMENT-TABLE
009290****** ABOVE FOR WHY THIS KEEPS THE TABLE IN ID ORDER
009300     ADD 1 TO APT-COUNT.
009310     SET APT-IDX TO APT-COUNT.
009320
009330****** COPY EVERY FIELD THE TRANSACTION SUPPLIED ONTO THE NEW ROW
009340     MOVE WS-NEXT-APPOINTMENT-ID TO AT-APPOINTMENT-ID (APT-IDX).
009350     MOVE TRN-PATIENT-ID         TO AT-PATIENT-ID     (APT-IDX).
009360     MOVE TRN-DOCTOR-ID          TO AT-DOCTOR-ID      (APT-IDX).
009370     MOVE TRN-SCHEDULE-ID        TO AT-SCHEDULE-ID    (APT-IDX).
009380     MOVE TRN-START-DATETIME     TO AT-START-DATETIME (APT-IDX).
009390     MOVE TRN-END-DATETIME       TO AT-END-DATETIME   (APT-IDX).
009400     MOVE TRN-NOTES              TO AT-NOTES          (APT-IDX).
009410     MOVE TRN-FEE                TO AT-FEE            (APT-IDX).
009420     MOVE "N"                    TO AT-DELETED-SW     (APT-IDX).
009430
009440****** A SLOT CREATED WITH NO PATIENT STAYS AVAILABLE FOR A LATER
009450****** BK TRANSACTION TO PICK UP; ONE CREATED WITH A PATIENT IS
009460****** SCHEDULED IMMEDIATELY
009470     IF TRN-PATIENT-ID > 0
009480         MOVE "SCHEDULED   " TO AT-STATUS (APT-IDX)
009490     ELSE
009500         MOVE "AVAILABLE   " TO AT-STATUS (APT-IDX).
009510
009520****** FEE ONLY ACCUMULATES WHEN THE ROW IS ACTUALLY SCHEDULED TO
009530****** SOMEONE -- AN OPEN SLOT CARRIES NO CHARGE YET
009540     ADD TRN-FEE TO CT-TOTAL-FEES.
009550     MOVE "Y" TO WS-HAVE-CURRENT-APT-SW.
009560 270-EXIT.
009570     EXIT.
009580
009590 280-ASSIGN-NEXT-APPOINTMENT-ID.
009600     MOVE "280-ASSIGN-NEXT-APPOINTMENT-ID" TO PARA-NAME.
009610****** ONE UP FROM THE RUN'S HIGH-WATER MARK, THEN THE MARK ITSELF
009620****** MOVES UP SO THE NEXT CR TONIGHT GETS THE NEXT NUMBER AFTER
009630****** THAT -- NO REUSE OF A DELETED ROW'S OLD ID
009640     ADD 1 TO WS-MAX-APPOINTMENT-ID GIVING WS-NEXT-APPOINTMENT-ID.
009650     MOVE WS-NEXT-APPOINTMENT-ID TO WS-MAX-APPOINTMENT-ID.
009660 280-EXIT.
009670     EXIT.
009680
009690******************************************************************
009700* BK -- BOOK AN EXISTING EMPTY SLOT                              *
009710******************************************************************
009720 300-PROCESS-BOOK.
009730     MOVE "300-PROCESS-BOOK" TO PARA-NAME.
009740     MOVE "N" TO WS-HAVE-CURRENT-APT-SW.
009750****** BOOK NEEDS THE SLOT TO ALREADY EXIST (UNLIKE CREATE, WHICH
009760****** MAKES ONE) -- THREE EDITS: FIND IT, CONFIRM IT'S EMPTY,
009770****** CONFIRM THE PATIENT IS REAL
009780
009790     PERFORM 305-FIND-APPOINTMENT-BY-ID THRU 305-EXIT.
009800     IF TRAN-REJECTED
009810         GO TO 390-FORMAT-AND-EXIT.
009820
009830     MOVE "Y" TO WS-HAVE-CURRENT-APT-SW.
009840
009850     PERFORM 310-VALIDATE-SLOT-EMPTY THRU 310-EXIT.
009860     IF TRAN-REJECTED
009870         GO TO 390-FORMAT-AND-EXIT.
009880
009890     PERFORM 320-VALIDATE-BOOK-PATIENT THRU 320-EXIT.
009900     IF TRAN-REJECTED
009910         GO TO 390-FORMAT-AND-EXIT.
009920****** BOTH EDITS PASSED -- APPLY THE BOOKING AND SEND THE NOTIFY
009930
009940     PERFORM 330-APPLY-BOOKING THRU 330-EXIT.
009950
009960     MOVE "APPOINTMENT BOOKED" TO WS-NOTIFY-SUBJECT-HOLD.
009970     PERFORM 910-WRITE-NOTIFY-LINE THRU 910-EXIT.
009980
009990 390-FORMAT-AND-EXIT.
010000     PERFORM 800-FORMAT-RESPONSE-LINE THRU 800-EXIT.
010010     PERFORM 900-WRITE-RESPONSE-LINE THRU 900-EXIT.
010020 300-EXIT.
010030     EXIT.
010040
010050 305-FIND-APPOINTMENT-BY-ID.
010060     MOVE "305-FIND-APPOINTMENT-BY-ID" TO PARA-NAME.
010070****** SHARED BY BK/UP/CA/DL/GI -- THE ONE PLACE AN APPOINTMENT-ID
010080****** IS RESOLVED TO AN APT-IDX.  A DELETED ROW NEVER MATCHES,
010090****** SO A SECOND DL ON THE SAME ID COMES BACK ANF, NOT A CRASH
010100     SET RECORD-NOT-FOUND TO TRUE.
010110     IF APT-COUNT > 0
010120         SET APT-IDX TO 1
010130         SEARCH APPOINTMENT-TABLE-ENTRY
010140             AT END
010150                 SET RECORD-NOT-FOUND TO TRUE
010160             WHEN AT-APPOINTMENT-ID (APT-IDX) = TRN-APPOINTMENT-ID
010170                  AND AT-NOT-DELETED (APT-IDX)
010180                 SET RECORD-WAS-FOUND TO TRUE
010190         END-SEARCH
010200     END-IF.
010210
010220     IF RECORD-NOT-FOUND
010230         SET TRAN-REJECTED TO TRUE
010240         MOVE "ANF " TO WS-REASON-CODE-HOLD
010250         ADD 1 TO CT-REJ-ANF.
010260 305-EXIT.
010270     EXIT.
010280
010290 310-VALIDATE-SLOT-EMPTY.
010300     MOVE "310-VALIDATE-SLOT-EMPTY" TO PARA-NAME.
010310****** A NON-ZERO PATIENT-ID ON THE ROW MEANS SOMEONE IS ALREADY
010320****** BOOKED INTO IT -- ABK, NOT A SECOND BOOKING ON TOP
010330     IF AT-PATIENT-ID (APT-IDX) NOT = 0
010340         SET TRAN-REJECTED TO TRUE
010350         MOVE "ABK " TO WS-REASON-CODE-HOLD
010360         ADD 1 TO CT-REJ-ABK.
010370 310-EXIT.
010380     EXIT.
010390
010400 320-VALIDATE-BOOK-PATIENT.
010410     MOVE "320-VALIDATE-BOOK-PATIENT" TO PARA-NAME.
010420****** SAME SEARCH AS 210, REPEATED HERE BECAUSE BOOK COMES IN
010430****** WITH ITS OWN TRN-PATIENT-ID RATHER THAN REUSING CREATE'S
010440     SET RECORD-NOT-FOUND TO TRUE.
010450     IF PAT-COUNT > 0
010460         SET PAT-IDX TO 1
010470         SEARCH PATIENT-TABLE-ENTRY
010480             AT END
010490                 SET RECORD-NOT-FOUND TO TRUE
010500             WHEN PT-PATIENT-ID (PAT-IDX) = TRN-PATIENT-ID
010510                 SET RECORD-WAS-FOUND TO TRUE
010520         END-SEARCH
010530     END-IF.
010540
010550     IF RECORD-NOT-FOUND
010560         SET TRAN-REJECTED TO TRUE
010570         MOVE "PNF " TO WS-REASON-CODE-HOLD
010580         ADD 1 TO CT-REJ-PNF.
010590 320-EXIT.
010600     EXIT.
010610
010620 330-APPLY-BOOKING.
010630     MOVE "330-APPLY-BOOKING" TO PARA-NAME.
010640****** APT-IDX IS STILL POINTING AT THE ROW 305 FOUND -- NO RE-SEARCH
010650     MOVE "SCHEDULED   " TO AT-STATUS     (APT-IDX).
010660     MOVE TRN-PATIENT-ID TO AT-PATIENT-ID (APT-IDX).
010670     MOVE TRN-NOTES      TO AT-NOTES      (APT-IDX).
010680     ADD AT-FEE (APT-IDX) TO CT-TOTAL-FEES.
010690 330-EXIT.
010700     EXIT.
010710
010720******************************************************************
010730* UP -- UPDATE                                                   *
010740******************************************************************
010750 400-PROCESS-UPDATE.
010760     MOVE "400-PROCESS-UPDATE" TO PARA-NAME.
010770     MOVE "N" TO WS-HAVE-CURRENT-APT-SW.
010780****** UPDATE IS DELIBERATELY THE LIGHTEST-EDITED TRAN-CODE -- ONLY
010790****** THE APPOINTMENT HAS TO EXIST, THE FIELD-LEVEL CHANGES
010800****** THEMSELVES ARE NOT RE-VALIDATED AGAINST THE SCHEDULE
010810
010820     PERFORM 305-FIND-APPOINTMENT-BY-ID THRU 305-EXIT.
010830     IF TRAN-REJECTED
010840         GO TO 490-FORMAT-AND-EXIT.
010850
010860     MOVE "Y" TO WS-HAVE-CURRENT-APT-SW.
010870     PERFORM 450-APPLY-PARTIAL-UPDATE THRU 450-EXIT.
010880
010890     MOVE "APPOINTMENT UPDATED" TO WS-NOTIFY-SUBJECT-HOLD.
010900     PERFORM 910-WRITE-NOTIFY-LINE THRU 910-EXIT.
010910
010920 490-FORMAT-AND-EXIT.
010930     PERFORM 800-FORMAT-RESPONSE-LINE THRU 800-EXIT.
010940     PERFORM 900-WRITE-RESPONSE-LINE THRU 900-EXIT.
010950 400-EXIT.
010960     EXIT.
010970
010980 450-APPLY-PARTIAL-UPDATE.
010990     MOVE "450-APPLY-PARTIAL-UPDATE" TO PARA-NAME.
011000****** PARTIAL UPDATE -- EACH FIELD MOVES ONLY IF THE TRANSACTION
011010****** SUPPLIED A NON-DEFAULT VALUE, SO A FIELD LEFT BLANK/ZERO
011020****** ON THE INCOMING TRAN-REC LEAVES THE MASTER ROW UNTOUCHED
011030     IF TRN-START-DATETIME > 0
011040         MOVE TRN-START-DATETIME TO AT-START-DATETIME (APT-IDX).
011050     IF TRN-END-DATETIME > 0
011060         MOVE TRN-END-DATETIME TO AT-END-DATETIME (APT-IDX).
011070     IF TRN-STATUS NOT = SPACES
011080         MOVE TRN-STATUS TO AT-STATUS (APT-IDX).
011090     IF TRN-NOTES NOT = SPACES
011100         MOVE TRN-NOTES TO AT-NOTES (APT-IDX).
011110     IF TRN-FEE > 0
011120         MOVE TRN-FEE TO AT-FEE (APT-IDX).
011130 450-EXIT.
011140     EXIT.
011150
011160******************************************************************
011170* CA -- CANCEL                                                   *
011180******************************************************************
011190 500-PROCESS-CANCEL.
011200     MOVE "500-PROCESS-CANCEL" TO PARA-NAME.
011210     MOVE "N" TO WS-HAVE-CURRENT-APT-SW.
011220****** CANCEL LEAVES THE ROW ON FILE (UNLIKE DELETE) BUT FREES ITS
011230****** SCHEDULE SLOT BACK TO AVAILABLE SO A LATER CR/BK CAN REUSE IT
011240
011250     PERFORM 305-FIND-APPOINTMENT-BY-ID THRU 305-EXIT.
011260     IF TRAN-REJECTED
011270         GO TO 590-FORMAT-AND-EXIT.
011280
011290     MOVE "Y" TO WS-HAVE-CURRENT-APT-SW.
011300     MOVE "CANCELLED   " TO AT-STATUS (APT-IDX).
011310     PERFORM 510-RELEASE-SCHEDULE THRU 510-EXIT.
011320
011330     MOVE "APPOINTMENT CANCELLED" TO WS-NOTIFY-SUBJECT-HOLD.
011340     PERFORM 910-WRITE-NOTIFY-LINE THRU 910-EXIT.
011350
011360 590-FORMAT-AND-EXIT.
011370     PERFORM 800-FORMAT-RESPONSE-LINE THRU 800-EXIT.
011380     PERFORM 900-WRITE-RESPONSE-LINE THRU 900-EXIT.
011390 500-EXIT.
011400     EXIT.
011410
011420 510-RELEASE-SCHEDULE.
011430     MOVE "510-RELEASE-SCHEDULE" TO PARA-NAME.
011440****** LOOK UP THE SCHEDULE ROW BY THE APPOINTMENT'S OWN
011450****** SCHEDULE-ID -- IF IT TURNS UP MISSING WE JUST LEAVE IT
011460****** ALONE RATHER THAN FAILING THE CANCEL OUTRIGHT
011470     SET RECORD-NOT-FOUND TO TRUE.
011480     IF SCH-COUNT > 0
011490         SET SCH-IDX TO 1
011500         SEARCH SCHEDULE-TABLE-ENTRY
011510             AT END
011520                 SET RECORD-NOT-FOUND TO TRUE
011530             WHEN ST-SCHEDULE-ID (SCH-IDX) = AT-SCHEDULE-ID (APT-IDX)
011540                 SET RECORD-WAS-FOUND TO TRUE
011550         END-SEARCH
011560     END-IF.
011570
011580     IF RECORD-WAS-FOUND
011590         MOVE "AVAILABLE   " TO ST-STATUS (SCH-IDX).
011600 510-EXIT.
011610     EXIT.
011620
011630******************************************************************
011640* DL -- DELETE                                                   *
011650******************************************************************
011660 550-PROCESS-DELETE.
011670     MOVE "550-PROCESS-DELETE" TO PARA-NAME.
011680     MOVE "N" TO WS-HAVE-CURRENT-APT-SW.
011690****** DELETE ONLY FLAGS THE ROW -- THE SCHEDULE SLOT IS LEFT AS IS
011700****** AND THE MASTER RECORD ITSELF IS DROPPED LATER, IN
011710****** 955-WRITE-ONE-APPOINTMENT, NOT HERE
011720
011730     PERFORM 305-FIND-APPOINTMENT-BY-ID THRU 305-EXIT.
011740     IF TRAN-REJECTED
011750         GO TO 590-DL-FORMAT-AND-EXIT.
011760
011770     MOVE "Y" TO WS-HAVE-CURRENT-APT-SW.
011780     SET AT-IS-DELETED (APT-IDX) TO TRUE.
011790
011800 590-DL-FORMAT-AND-EXIT.
011810     PERFORM 800-FORMAT-RESPONSE-LINE THRU 800-EXIT.
011820     PERFORM 900-WRITE-RESPONSE-LINE THRU 900-EXIT.
011830 550-EXIT.
011840     EXIT.
011850
011860******************************************************************
011870* GA/GI/GP/GD/AV -- INQUIRIES, NO STATE CHANGE                   *
011880******************************************************************
011890 600-PROCESS-GET-ALL.
011900     MOVE "600-PROCESS-GET-ALL" TO PARA-NAME.
011910****** WALK EVERY ROW, ONE AUDIT LINE PER NON-DELETED APPOINTMENT --
011920****** NO SEARCH NEEDED, THIS IS A SERIAL DUMP OF THE WHOLE TABLE
011930     IF APT-COUNT > 0
011940         PERFORM 605-FORMAT-IF-NOT-DELETED THRU 605-EXIT
011950             VARYING APT-IDX FROM 1 BY 1 UNTIL APT-IDX > APT-COUNT
011960     END-IF.
011970 600-EXIT.
011980     EXIT.
011990
012000****** GA IS A STRAIGHT DUMP -- IT TESTS NOTHING BUT THE DELETE FLAG,
012010 605-FORMAT-IF-NOT-DELETED.
012020****** NO PARA-NAME MOVE HERE -- THIS IS THE INNER BODY OF 600'S
012030****** VARYING LOOP, NOT AN ENTRY POINT OF ITS OWN
012040     IF AT-NOT-DELETED (APT-IDX)
012050         MOVE "Y" TO WS-HAVE-CURRENT-APT-SW
012060         PERFORM 800-FORMAT-RESPONSE-LINE THRU 800-EXIT
012070         PERFORM 900-WRITE-RESPONSE-LINE THRU 900-EXIT.
012080 605-EXIT.
012090     EXIT.
012100
012110 610-PROCESS-GET-BY-ID.
012120     MOVE "610-PROCESS-GET-BY-ID" TO PARA-NAME.
012130     MOVE "N" TO WS-HAVE-CURRENT-APT-SW.
012140****** SAME LOOK-UP AS BOOK/UPDATE/CANCEL/DELETE -- GI NEVER
012150****** WRITES, IT JUST ASKS 305 TO PLACE APT-IDX ON THE ROW
012160
012170     PERFORM 305-FIND-APPOINTMENT-BY-ID THRU 305-EXIT.
012180     IF NOT TRAN-REJECTED
012190         MOVE "Y" TO WS-HAVE-CURRENT-APT-SW.
012200
012210     PERFORM 800-FORMAT-RESPONSE-LINE THRU 800-EXIT.
012220     PERFORM 900-WRITE-RESPONSE-LINE THRU 900-EXIT.
012230 610-EXIT.
012240     EXIT.
012250
012260 620-PROCESS-GET-BY-PATIENT.
012270     MOVE "620-PROCESS-GET-BY-PATIENT" TO PARA-NAME.
012280****** GP CAN MATCH MANY ROWS -- ONE RESPONSE LINE PER APPOINTMENT
012290****** THIS PATIENT HOLDS, OLDEST TO NEWEST SINCE THE TABLE IS IN
012300****** APPOINTMENT-ID ORDER
012310     IF APT-COUNT > 0
012320         PERFORM 625-FORMAT-IF-PATIENT-MATCH THRU 625-EXIT
012330             VARYING APT-IDX FROM 1 BY 1 UNTIL APT-IDX > APT-COUNT
012340     END-IF.
012350 620-EXIT.
012360     EXIT.
012370
012380****** NO PARA-NAME MOVE HERE EITHER -- SAME REASON AS 605 ABOVE
012390 625-FORMAT-IF-PATIENT-MATCH.
012400     IF AT-NOT-DELETED (APT-IDX)
012410        AND AT-PATIENT-ID (APT-IDX) = TRN-PATIENT-ID
012420         MOVE "Y" TO WS-HAVE-CURRENT-APT-SW
012430         PERFORM 800-FORMAT-RESPONSE-LINE THRU 800-EXIT
012440         PERFORM 900-WRITE-RESPONSE-LINE THRU 900-EXIT.
012450 625-EXIT.
012460     EXIT.
012470
012480 630-PROCESS-GET-BY-DOCTOR.
012490     MOVE "630-PROCESS-GET-BY-DOCTOR" TO PARA-NAME.
012500****** SAME SHAPE AS GET-BY-PATIENT ABOVE, MATCHED ON DOCTOR-ID
012510****** INSTEAD -- THE CLINIC DESK USES THIS TO PRINT A DOCTOR'S
012520****** WHOLE DAY IN ONE REQUEST
012530     IF APT-COUNT > 0
012540         PERFORM 635-FORMAT-IF-DOCTOR-MATCH THRU 635-EXIT
012550             VARYING APT-IDX FROM 1 BY 1 UNTIL APT-IDX > APT-COUNT
012560     END-IF.
012570 630-EXIT.
012580     EXIT.
012590
012600****** NO PARA-NAME MOVE HERE EITHER -- SAME REASON AS 605 ABOVE
012610 635-FORMAT-IF-DOCTOR-MATCH.
012620     IF AT-NOT-DELETED (APT-IDX)
012630        AND AT-DOCTOR-ID (APT-IDX) = TRN-DOCTOR-ID
012640         MOVE "Y" TO WS-HAVE-CURRENT-APT-SW
012650         PERFORM 800-FORMAT-RESPONSE-LINE THRU 800-EXIT
012660         PERFORM 900-WRITE-RESPONSE-LINE THRU 900-EXIT.
012670 635-EXIT.
012680     EXIT.
012690
012700 640-PROCESS-AVAILABLE-SLOTS.
012710     MOVE "640-PROCESS-AVAILABLE-SLOTS" TO PARA-NAME.
012720****** AV -- LIST EVERY OPEN (UNASSIGNED, NOT DELETED) SLOT FOR A
012730****** GIVEN DOCTOR.  PATIENT-ID OF ZERO IS THE "NOBODY BOOKED YET"
012740****** MARKER SET BY 270-BUILD-NEW-APPOINTMENT
012750     IF APT-COUNT > 0
012760         PERFORM 645-FORMAT-IF-SLOT-OPEN THRU 645-EXIT
012770             VARYING APT-IDX FROM 1 BY 1 UNTIL APT-IDX > APT-COUNT
012780     END-IF.
012790 640-EXIT.
012800     EXIT.
012810
012820****** NO PARA-NAME MOVE HERE EITHER -- SAME REASON AS 605 ABOVE
012830 645-FORMAT-IF-SLOT-OPEN.
012840     IF AT-NOT-DELETED (APT-IDX)
012850        AND AT-DOCTOR-ID (APT-IDX) = TRN-DOCTOR-ID
012860        AND AT-PATIENT-ID (APT-IDX) = 0
012870         MOVE "Y" TO WS-HAVE-CURRENT-APT-SW
012880         PERFORM 800-FORMAT-RESPONSE-LINE THRU 800-EXIT
012890         PERFORM 900-WRITE-RESPONSE-LINE THRU 900-EXIT.
012900 645-EXIT.
012910     EXIT.
012920
012930******************************************************************
012940* REPORT / RESPONSE-LINE FORMATTING (APPOINTMENTMAPPER EQUIVALENT)*
012950******************************************************************
012960 700-WRITE-PAGE-HDR.
012970     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
012980****** BLANK / HEADING / BLANK, THREE LINES, BEFORE EVERY NEW PAGE
012990     ADD 1 TO WS-PAGE-NBR.
013000     MOVE WS-PAGE-NBR TO PAGE-NBR-O.
013010     WRITE RPT-REC FROM WS-BLANK-LINE.
013020     WRITE RPT-REC FROM WS-PAGE-HDR-REC.
013030     WRITE RPT-REC FROM WS-BLANK-LINE.
013040     MOVE ZERO TO WS-LINE-COUNT.
013050 700-EXIT.
013060     EXIT.
013070
013080 720-WRITE-COLM-HDR.
013090     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
013100     WRITE RPT-REC FROM WS-COLM-HDR-REC.
013110     WRITE RPT-REC FROM WS-BLANK-LINE.
013120 720-EXIT.
013130     EXIT.
013140
013150 790-CHECK-PAGINATION.
013160     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
013170****** CALLED BEFORE EVERY DETAIL/NOTIFY LINE -- ROLL THE FORM ONCE
013180****** THE PAGE FILLS RATHER THAN LETTING A LINE RUN OFF THE BOTTOM
013190     IF WS-LINE-COUNT >= WS-LINES-PER-PAGE
013200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
013210         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
013220 790-EXIT.
013230     EXIT.
013240
013250 800-FORMAT-RESPONSE-LINE.
013260     MOVE "800-FORMAT-RESPONSE-LINE" TO PARA-NAME.
013270     MOVE TRN-TRAN-CODE TO RSP-TRAN-CODE.
013280
013290****** RESULT/REASON COLUMNS -- REASON IS ONLY MEANINGFUL WHEN
013300****** THE TRANSACTION WAS REJECTED, BLANK OTHERWISE
013310     IF TRAN-REJECTED
013320         MOVE "REJECTED" TO RSP-RESULT
013330         MOVE WS-REASON-CODE-HOLD TO RSP-REASON-CODE
013340     ELSE
013350         MOVE "ACCEPTED" TO RSP-RESULT
013360         MOVE SPACES TO RSP-REASON-CODE
013370     END-IF.
013380
013390****** WHEN WE HAVE A REAL ROW TO SHOW, PULL ITS FIELDS AND LOOK UP
013400****** THE NAMES; OTHERWISE ECHO BACK WHAT THE TRANSACTION ASKED
013410****** FOR SO THE OPERATOR CAN STILL SEE WHAT FAILED
013420     IF HAVE-CURRENT-APT
013430         MOVE AT-APPOINTMENT-ID (APT-IDX) TO RSP-APPOINTMENT-ID
013440         MOVE AT-STATUS         (APT-IDX) TO RSP-STATUS
013450         MOVE AT-FEE            (APT-IDX) TO RSP-FEE
013460         PERFORM 810-LOOKUP-PATIENT-NAME THRU 810-EXIT
013470         PERFORM 820-LOOKUP-DOCTOR-NAME  THRU 820-EXIT
013480     ELSE
013490         MOVE TRN-APPOINTMENT-ID TO RSP-APPOINTMENT-ID
013500         MOVE SPACES             TO RSP-STATUS
013510         MOVE ZERO               TO RSP-FEE
013520         MOVE SPACES             TO RSP-PATIENT-NAME
013530         MOVE SPACES             TO RSP-DOCTOR-NAME
013540     END-IF.
013550 800-EXIT.
013560     EXIT.
013570
013580 810-LOOKUP-PATIENT-NAME.
013590     MOVE "810-LOOKUP-PATIENT-NAME" TO PARA-NAME.
013600****** SAME PLAIN-SEARCH IDIOM AS EVERY OTHER PATIENT LOOK-UP IN
013610****** THIS PROGRAM -- SET THE INDEX TO 1, THEN SEARCH
013620     MOVE SPACES TO RSP-PATIENT-NAME.
013630     IF AT-PATIENT-ID (APT-IDX) > 0 AND PAT-COUNT > 0
013640         SET RECORD-NOT-FOUND TO TRUE
013650         SET PAT-IDX TO 1
013660         SEARCH PATIENT-TABLE-ENTRY
013670             AT END
013680                 SET RECORD-NOT-FOUND TO TRUE
013690             WHEN PT-PATIENT-ID (PAT-IDX) = AT-PATIENT-ID (APT-IDX)
013700                 SET RECORD-WAS-FOUND TO TRUE
013710         END-SEARCH
013720         IF RECORD-WAS-FOUND
013730             MOVE PT-FIRST-NAME (PAT-IDX) TO RSP-PAT-FIRST
013740             MOVE PT-LAST-NAME  (PAT-IDX) TO RSP-PAT-LAST
013750         END-IF
013760     END-IF.
013770 810-EXIT.
013780     EXIT.
013790
013800 820-LOOKUP-DOCTOR-NAME.
013810     MOVE "820-LOOKUP-DOCTOR-NAME" TO PARA-NAME.
013820****** A SCHEDULED ROW ALWAYS HAS A DOCTOR-ID, SO UNLIKE 810 THERE
013830****** IS NO PATIENT-ID > 0 GUARD NEEDED HERE
013840     MOVE SPACES TO RSP-DOCTOR-NAME.
013850     IF DOC-COUNT > 0
013860         SET RECORD-NOT-FOUND TO TRUE
013870         SET DOC-IDX TO 1
013880         SEARCH DOCTOR-TABLE-ENTRY
013890             AT END
013900                 SET RECORD-NOT-FOUND TO TRUE
013910             WHEN DT-DOCTOR-ID (DOC-IDX) = AT-DOCTOR-ID (APT-IDX)
013920                 SET RECORD-WAS-FOUND TO TRUE
013930         END-SEARCH
013940         IF RECORD-WAS-FOUND
013950             MOVE DT-FIRST-NAME (DOC-IDX) TO RSP-DOC-FIRST
013960             MOVE DT-LAST-NAME  (DOC-IDX) TO RSP-DOC-LAST
013970         END-IF
013980     END-IF.
013990 820-EXIT.
014000     EXIT.
014010
014020 900-WRITE-RESPONSE-LINE.
014030     MOVE "900-WRITE-RESPONSE-LINE" TO PARA-NAME.
014040     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
014050     WRITE RPT-REC FROM WS-RESPONSE-REC.
014060     ADD 1 TO WS-LINE-COUNT.
014070 900-EXIT.
014080     EXIT.
014090
014100 910-WRITE-NOTIFY-LINE.
014110     MOVE "910-WRITE-NOTIFY-LINE" TO PARA-NAME.
014120****** NO NOTIFY FOR A REJECTED TRANSACTION, AND NONE FOR A ROW
014130****** THAT HAS NO PATIENT TO E-MAIL IN THE FIRST PLACE
014140     IF TRAN-REJECTED OR NOT HAVE-CURRENT-APT
014150         GO TO 910-EXIT.
014160     IF AT-PATIENT-ID (APT-IDX) = 0
014170         GO TO 910-EXIT.
014180
014190****** LOOK UP THE PATIENT'S E-MAIL THE SAME WAY 810 DOES
014200     SET RECORD-NOT-FOUND TO TRUE.
014210     IF PAT-COUNT > 0
014220         SET PAT-IDX TO 1
014230         SEARCH PATIENT-TABLE-ENTRY
014240             AT END
014250                 SET RECORD-NOT-FOUND TO TRUE
014260             WHEN PT-PATIENT-ID (PAT-IDX) = AT-PATIENT-ID (APT-IDX)
014270                 SET RECORD-WAS-FOUND TO TRUE
014280         END-SEARCH
014290     END-IF.
014300     IF RECORD-NOT-FOUND
014310         GO TO 910-EXIT.
014320
014330     MOVE PT-EMAIL-ADDR (PAT-IDX) TO NTF-EMAIL.
014340     MOVE WS-NOTIFY-SUBJECT-HOLD  TO NTF-SUBJECT.
014350     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
014360     WRITE RPT-REC FROM WS-NOTIFY-REC.
014370     ADD 1 TO WS-LINE-COUNT.
014380 910-EXIT.
014390     EXIT.
014400
014410******************************************************************
014420* END-OF-RUN -- REWRITE THE MASTER, PRINT THE CONTROL TOTALS     *
014430******************************************************************
014440 950-WRITE-APPOINTMENT-TABLE.
014450     MOVE "950-WRITE-APPOINTMENT-TABLE" TO PARA-NAME.
014460****** WALK THE WHOLE TABLE ONE LAST TIME, WRITING EVERY ROW THAT
014470****** SURVIVED THE NIGHT TO THE NEW MASTER FOR TOMORROW
014480     IF APT-COUNT > 0
014490         PERFORM 955-WRITE-ONE-APPOINTMENT THRU 955-EXIT
014500             VARYING APT-IDX FROM 1 BY 1 UNTIL APT-IDX > APT-COUNT
014510     END-IF.
014520 950-EXIT.
014530     EXIT.
014540
014550 955-WRITE-ONE-APPOINTMENT.
014560****** THIS IS WHERE A DL TRANSACTION'S MARK FINALLY TAKES EFFECT --
014570****** A DELETED ROW IS SIMPLY NEVER WRITTEN TO THE OUTPUT MASTER
014580     IF AT-IS-DELETED (APT-IDX)
014590         GO TO 955-EXIT.
014600
014610****** COPY THE TABLE ROW BACK OUT TO THE FD RECORD, FIELD FOR FIELD
014620     MOVE AT-APPOINTMENT-ID (APT-IDX) TO APT-APPOINTMENT-ID.
014630     MOVE AT-PATIENT-ID     (APT-IDX) TO APT-PATIENT-ID.
014640     MOVE AT-DOCTOR-ID      (APT-IDX) TO APT-DOCTOR-ID.
014650     MOVE AT-SCHEDULE-ID    (APT-IDX) TO APT-SCHEDULE-ID.
014660     MOVE AT-START-DATETIME (APT-IDX) TO APT-START-DATETIME.
014670     MOVE AT-END-DATETIME   (APT-IDX) TO APT-END-DATETIME.
014680     MOVE AT-STATUS         (APT-IDX) TO APT-STATUS.
014690     MOVE AT-NOTES          (APT-IDX) TO APT-NOTES.
014700     MOVE AT-FEE            (APT-IDX) TO APT-FEE.
014710     WRITE APPT-OUT-REC FROM APPT-MASTER-REC.
014720 955-EXIT.
014730     EXIT.
014740
014750 960-CLOSE-FILES.
014760     MOVE "960-CLOSE-FILES" TO PARA-NAME.
014770****** SHARED BY BOTH THE NORMAL END OF 999-CLEANUP AND THE ABEND PATH
014780     CLOSE PATIENT-FILE, DOCTOR-FILE, SCHEDULE-FILE, APPT-IN-FILE,
014790           TRANSACTION-FILE, APPT-OUT-FILE, REPORT-FILE.
014800 960-EXIT.
014810     EXIT.
014820
014830 980-PRINT-CONTROL-TOTALS.
014840     MOVE "980-PRINT-CONTROL-TOTALS" TO PARA-NAME.
014850****** FRESH PAGE FOR THE TOTALS SECTION, THEN ONE TOTALS-LINE PER
014860****** COUNTER IN CONTROL-TOTALS, IN THE SAME ORDER THEY'RE DECLARED
014870     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
014880
014890     MOVE "TRANSACTIONS READ" TO TOT-LABEL.
014900     MOVE CT-TRANS-READ TO TOT-VALUE.
014910     WRITE RPT-REC FROM WS-TOTALS-LINE.
014920
014930     MOVE "TRANSACTIONS ACCEPTED" TO TOT-LABEL.
014940     MOVE CT-ACCEPTED TO TOT-VALUE.
014950     WRITE RPT-REC FROM WS-TOTALS-LINE.
014960
014970     MOVE "TRANSACTIONS REJECTED" TO TOT-LABEL.
014980     MOVE CT-REJECTED TO TOT-VALUE.
014990     WRITE RPT-REC FROM WS-TOTALS-LINE.
015000     WRITE RPT-REC FROM WS-BLANK-LINE.
015010
015020****** REJECT BREAKDOWN BY REASON CODE -- SAME EIGHT EDITS AS THE
015030****** PROCESS PARAGRAPHS ABOVE, PNF THROUGH ABK
015040****** PNF -- SET BY 210/320 WHEN THE TRN-PATIENT-ID DOES NOT MATCH
015050****** ANY ROW LOADED INTO THE PATIENT TABLE
015060     MOVE "REJECTED - PATIENT NOT FOUND (PNF)" TO TOT-LABEL.
015070     MOVE CT-REJ-PNF TO TOT-VALUE.
015080     WRITE RPT-REC FROM WS-TOTALS-LINE.
015090
015100****** DNF -- SET BY 220 WHEN THE TRN-DOCTOR-ID IS NOT ON THE
015110****** DOCTOR TABLE AT ALL
015120     MOVE "REJECTED - DOCTOR NOT FOUND (DNF)" TO TOT-LABEL.
015130     MOVE CT-REJ-DNF TO TOT-VALUE.
015140     WRITE RPT-REC FROM WS-TOTALS-LINE.
015150
015160****** SNF -- SET BY 230 WHEN THE TRN-SCHEDULE-ID DOES NOT MATCH A
015170****** ROW IN THE DOCTOR WORK-SCHEDULE EXTRACT
015180     MOVE "REJECTED - SCHEDULE NOT FOUND (SNF)" TO TOT-LABEL.
015190     MOVE CT-REJ-SNF TO TOT-VALUE.
015200     WRITE RPT-REC FROM WS-TOTALS-LINE.
015210
015220****** SNA -- SET BY 240 WHEN THE SCHEDULE ROW WAS FOUND BUT ITS
015230****** ST-STATUS IS NOT AVAILABLE -- SOMEONE ALREADY HOLDS IT
015240     MOVE "REJECTED - SCHEDULE NOT AVAIL (SNA)" TO TOT-LABEL.
015250     MOVE CT-REJ-SNA TO TOT-VALUE.
015260     WRITE RPT-REC FROM WS-TOTALS-LINE.
015270
015280****** TOS -- SET BY 250 WHEN THE REQUESTED START/END TIME RUNS
015290****** OUTSIDE THE SCHEDULE ROWS OWN WORKING WINDOW
015300     MOVE "REJECTED - TIME OUTSIDE SCHED (TOS)" TO TOT-LABEL.
015310     MOVE CT-REJ-TOS TO TOT-VALUE.
015320     WRITE RPT-REC FROM WS-TOTALS-LINE.
015330
015340****** OVL -- SET BY 260/265 WHEN APOVRLAP REPORTS THE NEW SLOT
015350****** PHYSICALLY OVERLAPS ANOTHER APPOINTMENT OF THE SAME DOCTOR
015360     MOVE "REJECTED - TIME OVERLAP (OVL)" TO TOT-LABEL.
015370     MOVE CT-REJ-OVL TO TOT-VALUE.
015380     WRITE RPT-REC FROM WS-TOTALS-LINE.
015390
015400****** ANF -- SET BY 305 FOR BK/UP/CA/DL/GI WHEN THE APPOINTMENT-ID
015410****** ON THE TRANSACTION IS NOT ON THE MASTER, OR ALREADY DELETED
015420     MOVE "REJECTED - APPOINTMENT NOT FOUND (ANF)" TO TOT-LABEL.
015430     MOVE CT-REJ-ANF TO TOT-VALUE.
015440     WRITE RPT-REC FROM WS-TOTALS-LINE.
015450
015460****** ABK -- SET BY 310 WHEN A BK TRANSACTION NAMES A SLOT THAT
015470****** ALREADY HAS A PATIENT ON IT
015480     MOVE "REJECTED - ALREADY BOOKED (ABK)" TO TOT-LABEL.
015490     MOVE CT-REJ-ABK TO TOT-VALUE.
015500     WRITE RPT-REC FROM WS-TOTALS-LINE.
015510     WRITE RPT-REC FROM WS-BLANK-LINE.
015520
015530****** ACCEPTED-FEE GRAND TOTAL, CR AND BK TRANSACTIONS ONLY --
015540****** SEE 270-BUILD-NEW-APPOINTMENT AND 330-APPLY-BOOKING
015550     MOVE CT-TOTAL-FEES TO TOT-FEE-VALUE.
015560     WRITE RPT-REC FROM WS-TOTALS-FEE-LINE.
015570 980-EXIT.
015580     EXIT.
015590
015600 999-CLEANUP.
015610     MOVE "999-CLEANUP" TO PARA-NAME.
015620****** REWRITE THE MASTER BEFORE PRINTING THE TOTALS, SO A TOTALS
015630****** MISCOUNT NEVER BLOCKS TOMORROW'S MASTER FROM GOING OUT
015640     PERFORM 950-WRITE-APPOINTMENT-TABLE THRU 950-EXIT.
015650     PERFORM 980-PRINT-CONTROL-TOTALS THRU 980-EXIT.
015660     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
015670
015680****** CONSOLE ECHO OF THE SAME TOTALS THE REGISTER JUST PRINTED, SO
015690     DISPLAY "** PATIENTS LOADED **"     PAT-COUNT.
015700     DISPLAY "** DOCTORS LOADED **"      DOC-COUNT.
015710     DISPLAY "** SCHEDULES LOADED **"    SCH-COUNT.
015720     DISPLAY "** TRANSACTIONS READ **"   CT-TRANS-READ.
015730     DISPLAY "** ACCEPTED **"            CT-ACCEPTED.
015740     DISPLAY "** REJECTED **"            CT-REJECTED.
015750     DISPLAY "******** NORMAL END OF JOB APPTUPDT ********".
015760 999-EXIT.
015770     EXIT.
015780
015790******************************************************************
015800* 1000 -- REACHED ONLY ON A BAD FILE OPEN, SEE 000-HOUSEKEEPING   *
015810******************************************************************
015820 1000-ABEND-RTN.
015830****** WRITE THE ABEND LINE, CLOSE WHATEVER OPENED, STOP WITH RC 16
015840     MOVE "APPTUPDT" TO ABEND-PGM-ID.
015850     MOVE PARA-NAME  TO ABEND-PARA-NAME.
015860     WRITE RPT-REC FROM ABEND-REC.
015870     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
015880     DISPLAY "*** ABNORMAL END OF JOB-APPTUPDT ***" UPON CONSOLE.
015890     MOVE 16 TO RETURN-CODE.
015900     GOBACK.
