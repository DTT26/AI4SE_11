000100******************************************************************
000200* APPTSCH  --  DOCTOR WORK-SCHEDULE RECORD                      *
000300* SHOP COPYLIB MEMBER FOR THE OUTPATIENT SCHEDULING SYSTEM       *
000400* USED BY APPTUPDT TO BUILD THE SCHEDULE-ID LOOKUP TABLE AND TO  *
000500* REWRITE A SCHEDULE ENTRY'S STATUS WHEN A CR OR CA TRANSACTION  *
000600* BOOKS OR RELEASES THE WORKING WINDOW                          *
000700* REFERENCE FILE SORTED ASCENDING BY SCHEDULE-ID                 *
000800******************************************************************
000900* 1995-02-20  JRS  ORIGINAL CUT OF APPTSCH                      *
001000* 1998-07-08  TLW  SCH-STATUS WIDENED FROM X(08) TO X(12) TO     *
001100*                  CARRY "AVAILABLE"/"BOOKED" IN FULL, REQ #3360 *
001200* 1999-11-09  JRS  Y2K -- SCH-WORK-DATE ALREADY CCYYMMDD, NO     *
001300*                  CHANGE REQUIRED, CLEARED BY TASK FORCE        *
001400******************************************************************
001500 01  APPT-SCHEDULE-REC.
001600     05  SCH-SCHEDULE-ID         PIC 9(09).
001700     05  SCH-DOCTOR-ID           PIC 9(09).
001800     05  SCH-WORK-DATE           PIC 9(08).
001900****** ALTERNATE VIEW OF THE WORK-DATE, BROKEN OUT FOR THE
002000****** SCHEDULE LISTING HEADING ROUTINES
002100     05  SCH-WORK-DATE-X REDEFINES SCH-WORK-DATE.
002200         10  SCH-WORK-CCYY       PIC 9(04).
002300         10  SCH-WORK-MM         PIC 9(02).
002400         10  SCH-WORK-DD         PIC 9(02).
002500     05  SCH-START-TIME          PIC 9(04).
002600     05  SCH-END-TIME            PIC 9(04).
002700     05  SCH-STATUS              PIC X(12).
002800         88  SCH-IS-AVAILABLE    VALUE "AVAILABLE   ".
002900         88  SCH-IS-BOOKED       VALUE "BOOKED      ".
003000     05  FILLER                  PIC X(01).
003100****** RECORD IS 47 BYTES HERE; THE 46-BYTE LENGTH QUOTED BY THE
003200****** SCHEDULING CONVERSION SPEC DOES NOT COUNT THE RESERVED
003300****** TRAILING BYTE ABOVE
