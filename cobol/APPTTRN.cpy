000100******************************************************************
000200* APPTTRN  --  APPOINTMENT TRANSACTION RECORD                   *
000300* SHOP COPYLIB MEMBER FOR THE OUTPATIENT SCHEDULING SYSTEM       *
000400* ONE RECORD PER REQUESTED ADD/BOOK/CHANGE/CANCEL/REMOVE OR      *
000500* INQUIRY, READ IN ARRIVAL ORDER BY APPTUPDT                     *
000600******************************************************************
000700* 1994-06-02  JRS  ORIGINAL CUT OF APPTTRN, CR/BK/UP/CA/DL ONLY  *
000800* 1996-09-30  TLW  ADDED TRN-NOTES TO CARRY FREE-TEXT REMARKS    *
000900*                  THROUGH TO THE MASTER, REQUEST #2891         *
001000* 2001-04-11  RVM  ADDED THE FIVE INQUIRY CODES (GA/GI/GP/GD/AV) *
001100*                  SO THE NIGHTLY REGISTER CAN ALSO CARRY        *
001200*                  LOOK-UP REQUESTS FROM THE CLINIC DESKS,       *
001300*                  REQUEST #5062                                 *
001400* NOTE -- THIS LAYOUT IS CARRIED AT ITS FULL 143-BYTE WIDTH.     *
001500* THE 140-BYTE FIGURE IN THE ORIGINAL SCHEDULING-CONVERSION      *
001600* SPEC PRE-DATES THE 1996 NOTES WIDENING ABOVE AND WAS NEVER     *
001700* CORRECTED IN THE DESIGN BINDER -- GO BY THE FIELD LIST, NOT    *
001800* BY THAT NUMBER                                                *
001900******************************************************************
002000 01  APPT-TRANSACTION-REC.
002100     05  TRN-TRAN-CODE           PIC X(02).
002200         88  TRN-IS-CREATE       VALUE "CR".
002300         88  TRN-IS-BOOK         VALUE "BK".
002400         88  TRN-IS-UPDATE       VALUE "UP".
002500         88  TRN-IS-CANCEL       VALUE "CA".
002600         88  TRN-IS-DELETE       VALUE "DL".
002700         88  TRN-IS-GET-ALL      VALUE "GA".
002800         88  TRN-IS-GET-BY-ID    VALUE "GI".
002900         88  TRN-IS-GET-BY-PAT   VALUE "GP".
003000         88  TRN-IS-GET-BY-DOC   VALUE "GD".
003100         88  TRN-IS-AVAIL-SLOTS  VALUE "AV".
003200     05  TRN-APPOINTMENT-ID      PIC 9(09).
003300     05  TRN-PATIENT-ID          PIC 9(09).
003400     05  TRN-DOCTOR-ID           PIC 9(09).
003500     05  TRN-SCHEDULE-ID         PIC 9(09).
003600     05  TRN-START-DATETIME      PIC 9(12).
003700****** ALTERNATE VIEW, SAME REASON AS APPTMSTR'S DATETIME FIELDS
003800     05  TRN-START-DATETIME-X REDEFINES TRN-START-DATETIME.
003900         10  TRN-START-DATE      PIC 9(08).
004000         10  TRN-START-TIME      PIC 9(04).
004100     05  TRN-END-DATETIME        PIC 9(12).
004200     05  TRN-END-DATETIME-X REDEFINES TRN-END-DATETIME.
004300         10  TRN-END-DATE        PIC 9(08).
004400         10  TRN-END-TIME        PIC 9(04).
004500     05  TRN-STATUS              PIC X(12).
004600     05  TRN-NOTES               PIC X(60).
004700     05  TRN-FEE                 PIC 9(07)V99.
004800     05  FILLER                  PIC X(01).
