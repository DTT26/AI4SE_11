000100******************************************************************
000200* APPTPAT  --  PATIENT REFERENCE RECORD                         *
000300* SHOP COPYLIB MEMBER FOR THE OUTPATIENT SCHEDULING SYSTEM       *
000400* USED BY APPTUPDT TO BUILD THE PATIENT-ID LOOKUP TABLE          *
000500* REFERENCE FILE IS SORTED ASCENDING BY PATIENT-ID BY THE        *
000600* UPSTREAM PATIENT-MASTER EXTRACT JOB -- DO NOT RE-SORT HERE     *
000700******************************************************************
000800* 1994-06-02  JRS  ORIGINAL CUT OF APPTPAT FOR THE SCHEDULING    *
000900*                  CONVERSION PROJECT                            *
001000* 1999-11-09  JRS  Y2K -- NO DATE FIELDS ON THIS RECORD, REVIEWED*
001100*                  AND CLEARED BY THE Y2K TASK FORCE             *
001200******************************************************************
001300 01  APPT-PATIENT-REC.
001400     05  PAT-PATIENT-ID          PIC 9(09).
001500     05  PAT-NAME.
001600         10  PAT-FIRST-NAME      PIC X(20).
001700         10  PAT-LAST-NAME       PIC X(20).
001800****** ALTERNATE VIEW OF THE NAME GROUP USED WHEN THE FORMAT-
001900****** RESPONSE ROUTINE NEEDS THE TWO PARTS AS ONE 40-BYTE FIELD
002000     05  PAT-NAME-WHOLE REDEFINES PAT-NAME
002100                                 PIC X(40).
002200     05  PAT-EMAIL-ADDR          PIC X(40).
002300     05  FILLER                  PIC X(01).
002400****** RECORD IS 90 BYTES ON THIS SIDE OF THE FEED; THE 89-BYTE
002500****** LENGTH QUOTED BY THE PATIENT-MASTER EXTRACT SPEC DOES NOT
002600****** COUNT OUR OWN RESERVED TRAILING BYTE ABOVE
