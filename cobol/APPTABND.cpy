000100******************************************************************
000200* APPTABND  --  SHOP-STANDARD ABEND DISPLAY RECORD               *
000300* COPIED INTO EVERY BATCH PROGRAM IN THE SCHEDULING SYSTEM SO    *
000400* AN UNRECOVERABLE CONDITION IS WRITTEN TO SYSOUT IN THE SAME    *
000500* SHAPE NO MATTER WHICH PROGRAM TRIPPED IT                       *
000600******************************************************************
000700* 1994-06-02  JRS  ORIGINAL CUT, COPIED FROM THE DAILY-CHARGES   *
000800*                  COPYLIB SO BOTH SYSTEMS STAY IN STEP          *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  FILLER                  PIC X(01) VALUE SPACE.
001200     05  ABEND-PGM-ID            PIC X(08).
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001400     05  ABEND-PARA-NAME         PIC X(30).
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  ABEND-REASON            PIC X(60).
001700     05  FILLER                  PIC X(01) VALUE SPACE.
001800     05  EXPECTED-VAL            PIC X(12).
001900     05  FILLER                  PIC X(01) VALUE SPACE.
002000     05  ACTUAL-VAL              PIC X(12).
002100     05  FILLER                  PIC X(03) VALUE SPACE.
