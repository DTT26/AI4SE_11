000100******************************************************************
000200* APPTMSTR  --  APPOINTMENT MASTER RECORD                       *
000300* SHOP COPYLIB MEMBER FOR THE OUTPATIENT SCHEDULING SYSTEM       *
000400* ONE RECORD PER APPOINTMENT SLOT -- PATIENT-ID OF ZERO MEANS    *
000500* THE SLOT IS STILL OPEN.  USED FOR BOTH APPT-IN-FILE (THE       *
000600* CARRIED-FORWARD MASTER) AND APPT-OUT-FILE (THE REWRITTEN       *
000700* MASTER) IN APPTUPDT, AND FOR EACH ENTRY OF THE IN-MEMORY       *
000800* APPOINTMENT-TABLE BUILT AT THE START OF THE RUN                *
000900******************************************************************
001000* 1994-06-02  JRS  ORIGINAL CUT OF APPTMSTR                      *
001100* 1996-09-30  TLW  ADDED APT-NOTES FOR FREE-TEXT CHARTING REMARKS,*
001200*                  REQUEST #2891                                 *
001300* 1999-11-09  JRS  Y2K -- APT-START-DATETIME/APT-END-DATETIME     *
001400*                  ALREADY CARRY A FULL CCYYMMDD, CLEARED BY THE  *
001500*                  Y2K TASK FORCE                                *
001600* 2003-01-17  RVM  REBUILT APT-FEE AS DISPLAY 9V99 IN LINE WITH   *
001700*                  THE REST OF THE SHOP'S MONEY FIELDS, REQ #5180*
001800******************************************************************
001900 01  APPT-MASTER-REC.
002000     05  APT-APPOINTMENT-ID      PIC 9(09).
002100     05  APT-PATIENT-ID          PIC 9(09).
002200         88  APT-SLOT-OPEN       VALUE ZERO.
002300     05  APT-DOCTOR-ID           PIC 9(09).
002400     05  APT-SCHEDULE-ID         PIC 9(09).
002500     05  APT-START-DATETIME      PIC 9(12).
002600****** ALTERNATE VIEW SPLITTING THE START DATETIME INTO THE
002700****** CALENDAR-DATE PORTION AND THE TIME-OF-DAY PORTION, USED
002800****** BY THE WORKING-HOURS EDIT IN APPTUPDT
002900     05  APT-START-DATETIME-X REDEFINES APT-START-DATETIME.
003000         10  APT-START-DATE      PIC 9(08).
003100         10  APT-START-TIME      PIC 9(04).
003200     05  APT-END-DATETIME        PIC 9(12).
003300****** ALTERNATE VIEW, SAME REASON AS APT-START-DATETIME-X ABOVE
003400     05  APT-END-DATETIME-X REDEFINES APT-END-DATETIME.
003500         10  APT-END-DATE        PIC 9(08).
003600         10  APT-END-TIME        PIC 9(04).
003700     05  APT-STATUS              PIC X(12).
003800         88  APT-IS-SCHEDULED    VALUE "SCHEDULED   ".
003900         88  APT-IS-AVAILABLE    VALUE "AVAILABLE   ".
004000         88  APT-IS-COMPLETED    VALUE "COMPLETED   ".
004100         88  APT-IS-CANCELLED    VALUE "CANCELLED   ".
004200     05  APT-NOTES               PIC X(60).
004300****** APT-FEE CARRIED DISPLAY WITH AN IMPLIED DECIMAL POINT, NOT
004400****** PACKED, SO IT PRINTS AND COMPARES THE SAME WAY AS EVERY
004500****** OTHER DOLLAR FIELD IN THE SHOP'S QSAM FILES
004600     05  APT-FEE                 PIC 9(07)V99.
004700     05  FILLER                  PIC X(01).
